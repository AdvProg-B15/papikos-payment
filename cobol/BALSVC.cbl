000100*                                                                         
000200* (c) 1987, 2003 Kos Ledger Services.  All Rights Reserved.               
000300*                                                                         
000400* This listing is the confidential and proprietary work                   
000500* product of Kos Ledger Services, Inc., Data Processing                   
000600* Division.  It is furnished for use on KOS-owned equipment               
000700* only and may not be reproduced, disclosed, or removed from              
000800* the premises without the written consent of the Manager                 
000900* of Systems & Programming.                                               
001000*                                                                         
001100* #ident	"@(#) batch/PAYAPP/BALSVC.cbl	$Revision: 1.9 $"                  
001200* static char sccsid[]="@(#)batch/PAYAPP/BALSVC.cbl 1.9";                 
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    BALSVC.                                                   
001600 AUTHOR.        D. OKAFOR.                                                
001700 INSTALLATION.  KOS LEDGER SERVICES - DATA PROCESSING DIV.                
001800 DATE-WRITTEN.  05/11/90.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      NONE.                                                     
002100*****************************************************                     
002200* CHANGE LOG                                                              
002300*****************************************************                     
002400* 05/11/90 DO  ORIG  ADAPTED FROM THE STOCKAPP FUND                       
002500*              PRICE SERVER - SAME READ/STATUS-1 CHECK                    
002600*              AGAINST THE MASTER, NOW A WALLET BALANCE                   
002700*              INSTEAD OF A FUND QUOTE.                                   
002800* 02/27/91 DO  CR239 OWN THE USERBAL MASTER OUTRIGHT -                    
002900*              PAYDRV NO LONGER SELECTS IT, ONLY CALLS                    
003000*              IN HERE FOR THE GET/ADD/SUBTRACT MATH.                     
003100* 08/14/93 MP  CR301 NEGATIVE BALANCES ON A BRAND NEW                     
003200*              ROW ARE FORCED TO 0.00, NOT PASSED THROUGH.                
003300* 12/01/98 SW  Y2K01 STAMP FIELD WIDENED TO AN 8-DIGIT                    
003400*              CENTURY DATE BEFORE THIS SHOP'S MILLENNIUM                 
003500*              CUTOVER - NO CHANGE NEEDED, ALREADY 9(8).                  
003600* 07/22/03 JJ  CR441 DROPPED THE ONLINE TP-MONITOR CALL                   
003700*              INTERFACE - PLAIN CALLED SUBROUTINE NOW,                   
003800*              FUNCTION CODE IN LK-BALSVC-AREA PICKS THE                  
003900*              OPERATION.                                                 
004000* 04/14/05 KD  CR467 NEW-USER CREATE NOW INSERTS IN KEY                   
004100*              SEQUENCE SO SEARCH ALL STAYS VALID FOR THE                 
004200*              REST OF THE RUN INSTEAD OF JUST APPENDING.                 
004300*****************************************************                     
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  KOS-4860.                                              
004700 OBJECT-COMPUTER.  KOS-4860.                                              
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS KOS-NUMERIC IS "0" THRU "9"                                    
005100     UPSI-0 ON STATUS IS UPSI-TEST-RUN.                                   
005200*                                                                         
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT UBAL-FILE ASSIGN TO "USERBAL"                                 
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         ACCESS MODE IS SEQUENTIAL                                        
005800         FILE STATUS IS WS-UBAL-STATUS.                                   
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 FD  UBAL-FILE                                                            
006300     RECORD CONTAINS 62 CHARACTERS                                        
006400     LABEL RECORD STANDARD.                                               
006500     COPY UBAL.                                                           
006600*                                                                         
006700 WORKING-STORAGE SECTION.                                                 
006800 01  WS-UBAL-STATUS              PIC XX.                                  
006900 01  WS-SWITCHES.                                                         
007000     05  WS-UBAL-EOF             PIC X       VALUE "N".                   
007100         88  UBAL-AT-EOF                     VALUE "Y".                   
007200     05  UPSI-TEST-RUN           PIC X       VALUE "N".                   
007300 77  REC-FOUND                   PIC S9(9)   COMP VALUE 1.                
007400 77  REC-NOT-FOUND                PIC S9(9)   COMP VALUE 2.               
007500*****************************************************                     
007600* IN-MEMORY MASTER TABLE - THE FILE IS SEQUENTIAL, SORTED                 
007700* BY USER ID, SO WE LOAD IT ONCE AND SEARCH ALL THEREAFTER.               
007800* A CREATE INSERTS IN KEY SEQUENCE (SEE 2150) SO THE TABLE                
007900* NEVER NEEDS A SORT PASS MID-RUN.                                        
008000*****************************************************                     
008100 01  WS-UBAL-TABLE.                                                       
008200     05  WS-UBAL-COUNT           PIC S9(8)   COMP VALUE 0.                
008300     05  WS-UBAL-ENTRY OCCURS 1 TO 5000 TIMES                             
008400             DEPENDING ON WS-UBAL-COUNT                                   
008500             ASCENDING KEY IS WS-UBAL-ID                                  
008600             INDEXED BY UBAL-IDX.                                         
008700         10  WS-UBAL-ID          PIC X(36).                               
008800         10  WS-UBAL-BAL         PIC S9(10)V99.                           
008900         10  WS-UBAL-STAMP       PIC 9(14).                               
009000*                                                                         
009100 01  WS-INSERT-POINT             PIC S9(8)   COMP VALUE 0.                
009200 01  WS-SHIFT-IDX                PIC S9(8)   COMP VALUE 0.                
009300*                                                                         
009400 01  WS-TIMESTAMP-PARTS.                                                  
009500     05  WS-TS-DATE              PIC 9(8).                                
009600     05  WS-TS-TIME              PIC 9(6).                                
009700 01  WS-TIMESTAMP-FULL REDEFINES WS-TIMESTAMP-PARTS                       
009800                                 PIC 9(14).                               
009900*                                                                         
010000*****************************************************                     
010100* OLD STOCKAPP SCREEN-EDIT HABIT - CHECK THE FIRST BYTE                   
010200* OF THE USER ID BEFORE DOING ANY MASTER WORK AGAINST IT.                 
010300*****************************************************                     
010400 01  WS-USERID-CHECK-GROUP.                                               
010500     05  WS-USERID-CHECK-FIRST   PIC X(1).                                
010600     05  FILLER                  PIC X(35).                               
010700 01  WS-USERID-CHECK-FULL REDEFINES WS-USERID-CHECK-GROUP                 
010800                                 PIC X(36).                               
010900*                                                                         
011000* SAME OLD HABIT, APPLIED TO THE AMOUNT ON ADD/SUBTRACT -                 
011100* WHOLE AND DECIMAL PARTS EDITED SEPARATELY BEFORE THE                    
011200* COMBINED VALUE IS TRUSTED.                                              
011300 01  WS-AMOUNT-EDIT-AREA.                                                 
011400     05  WS-AMOUNT-WHOLE         PIC S9(10).                              
011500     05  WS-AMOUNT-DECIMAL       PIC 99.                                  
011600 01  WS-AMOUNT-EDIT REDEFINES WS-AMOUNT-EDIT-AREA                         
011700                                 PIC S9(10)V99.                           
011800*****************************************************                     
011900* LINKAGE SECTION - LK-BALSVC-AREA IS BYTE FOR BYTE                       
012000* THE SAME AS PAYDRV'S WS-BALSVC-AREA AND TXNSVC'S COPY                   
012100* OF THE SAME GROUP, PASSED BY REFERENCE.                                 
012200*****************************************************                     
012300 LINKAGE SECTION.                                                         
012400 01  LK-BALSVC-AREA.                                                      
012500     05  BS-FUNCTION             PIC X(4).                                
012600     05  BS-USER-ID              PIC X(36).                               
012700     05  BS-AMOUNT               PIC S9(10)V99.                           
012800     05  BS-BALANCE              PIC S9(10)V99.                           
012900     05  BS-RETURN-CODE          PIC XX.                                  
013000         88  BS-IS-OK                        VALUE "OK".                  
013100     05  BS-MESSAGE              PIC X(60).                               
013200     05  FILLER                  PIC X(8).                                
013300*                                                                         
013400 PROCEDURE DIVISION USING LK-BALSVC-AREA.                                 
013500*****************************************************                     
013600* 0100 - MAINLINE - DISPATCH ON THE FUNCTION CODE                         
013700*****************************************************                     
013800 0100-MAINLINE.                                                           
013900     MOVE SPACE TO BS-RETURN-CODE.                                        
014000     MOVE SPACE TO BS-MESSAGE.                                            
014100     MOVE BS-USER-ID TO WS-USERID-CHECK-FULL.                             
014200     IF BS-FUNCTION NOT = "LOAD" AND                                      
014300        BS-FUNCTION NOT = "SAVE" AND                                      
014400        WS-USERID-CHECK-FIRST = SPACE                                     
014500         MOVE "ER" TO BS-RETURN-CODE                                      
014600         MOVE "Balance record not found." TO BS-MESSAGE                   
014700         GO TO 0100-EXIT                                                  
014800     END-IF.                                                              
014900     EVALUATE BS-FUNCTION                                                 
015000         WHEN "LOAD"                                                      
015100             PERFORM 1000-LOAD-MASTER THRU 1000-EXIT                      
015200         WHEN "FIND"                                                      
015300             PERFORM 2000-FIND-BALANCE THRU 2000-EXIT                     
015400         WHEN "CRE "                                                      
015500             PERFORM 2100-CREATE-BALANCE THRU 2100-EXIT                   
015600         WHEN "ADD "                                                      
015700             PERFORM 2200-ADD-AMOUNT THRU 2200-EXIT                       
015800         WHEN "SUB "                                                      
015900             PERFORM 2300-SUBTRACT-AMOUNT THRU 2300-EXIT                  
016000         WHEN "SAVE"                                                      
016100             PERFORM 9000-SAVE-MASTER THRU 9000-EXIT                      
016200         WHEN OTHER                                                       
016300             MOVE "Unknown BALSVC function." TO BS-MESSAGE                
016400     END-EVALUATE.                                                        
016500 0100-EXIT.                                                               
016600     GOBACK.                                                              
016700*****************************************************                     
016800* 1000 - LOAD THE USERBAL MASTER INTO WS-UBAL-TABLE                       
016900*****************************************************                     
017000 1000-LOAD-MASTER.                                                        
017100     OPEN INPUT UBAL-FILE.                                                
017200     PERFORM 1010-READ-UBAL-RECORD THRU 1010-EXIT                         
017300         UNTIL UBAL-AT-EOF.                                               
017400     CLOSE UBAL-FILE.                                                     
017500     MOVE "OK" TO BS-RETURN-CODE.                                         
017600 1000-EXIT.                                                               
017700     EXIT.                                                                
017800*                                                                         
017900 1010-READ-UBAL-RECORD.                                                   
018000     READ UBAL-FILE                                                       
018100         AT END                                                           
018200             MOVE "Y" TO WS-UBAL-EOF                                      
018300         NOT AT END                                                       
018400             ADD 1 TO WS-UBAL-COUNT                                       
018500             MOVE UBAL-USER-ID TO                                         
018600                 WS-UBAL-ID (WS-UBAL-COUNT)                               
018700             MOVE UBAL-BALANCE TO                                         
018800                 WS-UBAL-BAL (WS-UBAL-COUNT)                              
018900             MOVE UBAL-UPD-DATE TO WS-TS-DATE                             
019000             MOVE UBAL-UPD-TIME TO WS-TS-TIME                             
019100             MOVE WS-TIMESTAMP-FULL TO                                    
019200                 WS-UBAL-STAMP (WS-UBAL-COUNT)                            
019300     END-READ.                                                            
019400 1010-EXIT.                                                               
019500     EXIT.                                                                
019600*                                                                         
019700* 1050 - STAMP THE CURRENT RUN DATE/TIME INTO WS-TS-DATE                  
019800* AND WS-TS-TIME (REDEFINED AS WS-TIMESTAMP-FULL) FOR                     
019900* WHOEVER CALLED US TO MOVE INTO THEIR TABLE ROW.                         
020000 1050-STAMP-NOW.                                                          
020100     ACCEPT WS-TS-DATE FROM DATE YYYYMMDD.                                
020200     ACCEPT WS-TS-TIME FROM TIME.                                         
020300 1050-EXIT.                                                               
020400     EXIT.                                                                
020500*****************************************************                     
020600* 2000 - FIND (RETURN OK + BALANCE, OR NF)                                
020700*****************************************************                     
020800 2000-FIND-BALANCE.                                                       
020900     SEARCH ALL WS-UBAL-ENTRY                                             
021000         AT END                                                           
021100             MOVE "NF" TO BS-RETURN-CODE                                  
021200             MOVE 0    TO BS-BALANCE                                      
021300         WHEN WS-UBAL-ID (UBAL-IDX) = BS-USER-ID                          
021400             MOVE "OK" TO BS-RETURN-CODE                                  
021500             MOVE WS-UBAL-BAL (UBAL-IDX) TO BS-BALANCE                    
021600     END-SEARCH.                                                          
021700 2000-EXIT.                                                               
021800     EXIT.                                                                
021900*****************************************************                     
022000* 2100 - CREATE A ZERO-BALANCE ROW FOR A NEW USER                         
022100*****************************************************                     
022200 2100-CREATE-BALANCE.                                                     
022300     PERFORM 2150-INSERT-IN-SEQUENCE THRU 2150-EXIT.                      
022400     MOVE "OK" TO BS-RETURN-CODE.                                         
022500     MOVE 0    TO BS-BALANCE.                                             
022600 2100-EXIT.                                                               
022700     EXIT.                                                                
022800*                                                                         
022900 2150-INSERT-IN-SEQUENCE.                                                 
023000     MOVE 1 TO WS-INSERT-POINT.                                           
023100     PERFORM 2160-FIND-INSERT-POINT THRU 2160-EXIT                        
023200         UNTIL WS-INSERT-POINT > WS-UBAL-COUNT.                           
023300     ADD 1 TO WS-UBAL-COUNT.                                              
023400     MOVE WS-UBAL-COUNT TO WS-SHIFT-IDX.                                  
023500 2170-SHIFT-LOOP.                                                         
023600     IF WS-SHIFT-IDX <= WS-INSERT-POINT                                   
023700         GO TO 2150-EXIT                                                  
023800     END-IF.                                                              
023900     MOVE WS-UBAL-ENTRY (WS-SHIFT-IDX - 1) TO                             
024000         WS-UBAL-ENTRY (WS-SHIFT-IDX).                                    
024100     SUBTRACT 1 FROM WS-SHIFT-IDX.                                        
024200     GO TO 2170-SHIFT-LOOP.                                               
024300 2150-EXIT.                                                               
024400     PERFORM 1050-STAMP-NOW THRU 1050-EXIT.                               
024500     MOVE BS-USER-ID TO WS-UBAL-ID (WS-INSERT-POINT).                     
024600     MOVE 0          TO WS-UBAL-BAL (WS-INSERT-POINT).                    
024700     MOVE WS-TIMESTAMP-FULL TO                                            
024800         WS-UBAL-STAMP (WS-INSERT-POINT).                                 
024900     EXIT.                                                                
025000*                                                                         
025100 2160-FIND-INSERT-POINT.                                                  
025200     IF WS-UBAL-ID (WS-INSERT-POINT) >= BS-USER-ID                        
025300         MOVE WS-UBAL-COUNT TO WS-INSERT-POINT                            
025400         ADD 1 TO WS-INSERT-POINT                                         
025500         GO TO 2160-EXIT                                                  
025600     END-IF.                                                              
025700     ADD 1 TO WS-INSERT-POINT.                                            
025800 2160-EXIT.                                                               
025900     EXIT.                                                                
026000*****************************************************                     
026100* 2200 - ADD (RULE: AMOUNT MUST BE POSITIVE)                              
026200*****************************************************                     
026300 2200-ADD-AMOUNT.                                                         
026400     MOVE BS-AMOUNT TO WS-AMOUNT-EDIT.                                    
026500     IF WS-AMOUNT-EDIT NOT > 0                                            
026600         MOVE "ER" TO BS-RETURN-CODE                                      
026700         MOVE "Amount must be positive" TO BS-MESSAGE                     
026800     ELSE                                                                 
026900         SEARCH ALL WS-UBAL-ENTRY                                         
027000             AT END                                                       
027100                 MOVE "ER" TO BS-RETURN-CODE                              
027200                 MOVE "Balance record not found." TO                      
027300                     BS-MESSAGE                                           
027400             WHEN WS-UBAL-ID (UBAL-IDX) = BS-USER-ID                      
027500                 ADD BS-AMOUNT TO WS-UBAL-BAL (UBAL-IDX)                  
027600                 PERFORM 1050-STAMP-NOW THRU 1050-EXIT                    
027700                 MOVE WS-TIMESTAMP-FULL TO                                
027800                     WS-UBAL-STAMP (UBAL-IDX)                             
027900                 MOVE "OK" TO BS-RETURN-CODE                              
028000                 MOVE WS-UBAL-BAL (UBAL-IDX) TO BS-BALANCE                
028100         END-SEARCH                                                       
028200     END-IF.                                                              
028300 2200-EXIT.                                                               
028400     EXIT.                                                                
028500*****************************************************                     
028600* 2300 - SUBTRACT (RULE: POSITIVE AMOUNT, SUFFICIENT                      
028700*        FUNDS)                                                           
028800*****************************************************                     
028900 2300-SUBTRACT-AMOUNT.                                                    
029000     MOVE BS-AMOUNT TO WS-AMOUNT-EDIT.                                    
029100     IF WS-AMOUNT-EDIT NOT > 0                                            
029200         MOVE "ER" TO BS-RETURN-CODE                                      
029300         MOVE "Amount must be positive" TO BS-MESSAGE                     
029400     ELSE                                                                 
029500         SEARCH ALL WS-UBAL-ENTRY                                         
029600             AT END                                                       
029700                 MOVE "ER" TO BS-RETURN-CODE                              
029800                 MOVE "Balance record not found." TO                      
029900                     BS-MESSAGE                                           
030000             WHEN WS-UBAL-ID (UBAL-IDX) = BS-USER-ID                      
030100                 PERFORM 2310-TRY-SUBTRACT THRU 2310-EXIT                 
030200         END-SEARCH                                                       
030300     END-IF.                                                              
030400 2300-EXIT.                                                               
030500     EXIT.                                                                
030600*                                                                         
030700 2310-TRY-SUBTRACT.                                                       
030800     IF WS-UBAL-BAL (UBAL-IDX) < BS-AMOUNT                                
030900         MOVE "ER" TO BS-RETURN-CODE                                      
031000         MOVE "Insufficient balance" TO BS-MESSAGE                        
031100     ELSE                                                                 
031200         SUBTRACT BS-AMOUNT FROM WS-UBAL-BAL (UBAL-IDX)                   
031300         PERFORM 1050-STAMP-NOW THRU 1050-EXIT                            
031400         MOVE WS-TIMESTAMP-FULL TO                                        
031500             WS-UBAL-STAMP (UBAL-IDX)                                     
031600         MOVE "OK" TO BS-RETURN-CODE                                      
031700         MOVE WS-UBAL-BAL (UBAL-IDX) TO BS-BALANCE                        
031800     END-IF.                                                              
031900 2310-EXIT.                                                               
032000     EXIT.                                                                
032100*****************************************************                     
032200* 9000 - REWRITE THE WHOLE MASTER IN KEY SEQUENCE                         
032300*****************************************************                     
032400 9000-SAVE-MASTER.                                                        
032500     OPEN OUTPUT UBAL-FILE.                                               
032600     PERFORM 9010-WRITE-UBAL-RECORD THRU 9010-EXIT                        
032700         VARYING UBAL-IDX FROM 1 BY 1                                     
032800         UNTIL UBAL-IDX > WS-UBAL-COUNT.                                  
032900     CLOSE UBAL-FILE.                                                     
033000     MOVE "OK" TO BS-RETURN-CODE.                                         
033100 9000-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400 9010-WRITE-UBAL-RECORD.                                                  
033500     MOVE WS-UBAL-ID  (UBAL-IDX) TO UBAL-USER-ID.                         
033600     MOVE WS-UBAL-BAL (UBAL-IDX) TO UBAL-BALANCE.                         
033700     MOVE WS-UBAL-STAMP (UBAL-IDX) TO WS-TIMESTAMP-FULL.                  
033800     MOVE WS-TS-DATE TO UBAL-UPD-DATE.                                    
033900     MOVE WS-TS-TIME TO UBAL-UPD-TIME.                                    
034000     WRITE UBAL-RECORD.                                                   
034100 9010-EXIT.                                                               
034200     EXIT.                                                                
