000100*                                                                         
000200* (c) 1987, 2003 Kos Ledger Services.  All Rights Reserved.               
000300*                                                                         
000400* This listing is the confidential and proprietary work                   
000500* product of Kos Ledger Services, Inc., Data Processing                   
000600* Division.  It is furnished for use on KOS-owned equipment               
000700* only and may not be reproduced, disclosed, or removed from              
000800* the premises without the written consent of the Manager                 
000900* of Systems & Programming.                                               
001000*                                                                         
001100* #ident	"@(#) batch/PAYAPP/HSTRPT.cbl	$Revision: 1.7 $"                  
001200* static char sccsid[]="@(#)batch/PAYAPP/HSTRPT.cbl 1.7";                 
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    HSTRPT.                                                   
001600 AUTHOR.        D. OKAFOR.                                                
001700 INSTALLATION.  KOS LEDGER SERVICES - DATA PROCESSING DIV.                
001800 DATE-WRITTEN.  06/02/90.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      NONE.                                                     
002100*****************************************************                     
002200* CHANGE LOG                                                              
002300*****************************************************                     
002400* 06/02/90 DO  ORIG  ADAPTED FROM THE STOCKAPP FUND                       
002500*              PRICE REPORT SELECTION LOGIC - NOW PICKS                   
002600*              LEDGER ROWS FOR ONE USER'S STATEMENT                       
002700*              INSTEAD OF QUOTE ROWS FOR A FUND.                          
002800* 08/14/93 MP  CR306 END DATE IS EXCLUSIVE OF THE NEXT                    
002900*              CALENDAR DAY, NOT THE DATE ITSELF.                         
003000* 01/05/94 MP  CR320 NEWEST-FIRST ORDERING - REVERSE THE                  
003100*              MATCH TABLE AFTER THE SELECTION PASS.                      
003200* 12/01/98 SW  Y2K01 START/END DATE COMPARISONS ALREADY                   
003300*              USE 8-DIGIT CENTURY DATES, NO CHANGE.                      
003400* 07/22/03 JJ  CR441 DROPPED THE ONLINE TP-MONITOR CALL                   
003500*              INTERFACE - PLAIN CALLED SUBROUTINE NOW.                   
003600*****************************************************                     
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  KOS-4860.                                              
004000 OBJECT-COMPUTER.  KOS-4860.                                              
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS KOS-NUMERIC IS "0" THRU "9"                                    
004400     UPSI-0 ON STATUS IS UPSI-TEST-RUN.                                   
004500*                                                                         
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800 01  WS-SWITCHES.                                                         
004900     05  UPSI-TEST-RUN           PIC X       VALUE "N".                   
005000 77  WS-LEFT-IDX                 PIC S9(8)   COMP VALUE 0.                
005100 77  WS-RIGHT-IDX                PIC S9(8)   COMP VALUE 0.                
005200 77  WS-SWAP-HOLD                PIC S9(8)   COMP VALUE 0.                
005300*                                                                         
005400 01  WS-END-DATE-EDIT.                                                    
005500     05  WS-END-CCYY             PIC 9(4).                                
005600     05  WS-END-MM               PIC 9(2).                                
005700     05  WS-END-DD               PIC 9(2).                                
005800 01  WS-END-DATE-NUM REDEFINES WS-END-DATE-EDIT                           
005900                                 PIC 9(8).                                
006000*                                                                         
006100* START-STAMP/END-STAMP ARE THE FILTER DATES WIDENED TO                   
006200* FULL 14-DIGIT TIMESTAMPS AT MIDNIGHT, SO THEY COMPARE                   
006300* PROPERLY AGAINST TE-CREATED-AT.                                         
006400 77  WS-START-STAMP              PIC 9(14)   COMP VALUE 0.                
006500 77  WS-END-STAMP                PIC 9(14)   COMP VALUE 0.                
006600*                                                                         
006700 01  WS-END-DAYS-IN-MONTH-TBL.                                            
006800     05  FILLER PIC 9(2) VALUE 31.                                        
006900     05  FILLER PIC 9(2) VALUE 29.                                        
007000     05  FILLER PIC 9(2) VALUE 31.                                        
007100     05  FILLER PIC 9(2) VALUE 30.                                        
007200     05  FILLER PIC 9(2) VALUE 31.                                        
007300     05  FILLER PIC 9(2) VALUE 30.                                        
007400     05  FILLER PIC 9(2) VALUE 31.                                        
007500     05  FILLER PIC 9(2) VALUE 31.                                        
007600     05  FILLER PIC 9(2) VALUE 30.                                        
007700     05  FILLER PIC 9(2) VALUE 31.                                        
007800     05  FILLER PIC 9(2) VALUE 30.                                        
007900     05  FILLER PIC 9(2) VALUE 31.                                        
008000 01  WS-DAYS-IN-MONTH REDEFINES WS-END-DAYS-IN-MONTH-TBL.                 
008100     05  WS-DIM-ENTRY            PIC 9(2) OCCURS 12 TIMES.                
008200*                                                                         
008300* OLD STOCKAPP SCREEN-EDIT HABIT - CHECK THE FIRST BYTE                   
008400* OF THE USER ID BEFORE SCANNING THE LEDGER FOR IT.                       
008500 01  WS-USERID-CHECK-GROUP.                                               
008600     05  WS-USERID-CHECK-FIRST   PIC X(1).                                
008700     05  FILLER                  PIC X(35).                               
008800 01  WS-USERID-CHECK-FULL REDEFINES WS-USERID-CHECK-GROUP                 
008900                                 PIC X(36).                               
009000*****************************************************                     
009100* LINKAGE SECTION - LK-HSTRPT-AREA MUST STAY BYTE FOR                     
009200* BYTE IDENTICAL TO PAYDRV'S WS-HSTRPT-AREA.  THE LEDGER                  
009300* TABLE WE SEARCH IS THE SAME TS-EXPORT-ENTRY GROUP                       
009400* TXNSVC WORKS AGAINST, PASSED THROUGH UNCHANGED.                         
009500*****************************************************                     
009600 LINKAGE SECTION.                                                         
009700 01  LK-HSTRPT-AREA.                                                      
009800     05  HV-USER-ID              PIC X(36).                               
009900     05  HV-START-DATE           PIC 9(8).                                
010000     05  HV-END-DATE             PIC 9(8).                                
010100     05  HV-TYPE-FILTER          PIC X(10).                               
010200     05  HV-MATCH-COUNT          PIC S9(8)   COMP.                        
010300     05  HV-MATCH-TOTAL          PIC S9(10)V99.                           
010400     05  HV-MATCH-INDEX OCCURS 1 TO 5000 TIMES                            
010500             DEPENDING ON HV-MATCH-COUNT                                  
010600             INDEXED BY HV-IDX                                            
010700                                 PIC S9(8)   COMP.                        
010800*                                                                         
010900 01  LK-TXNSVC-AREA.                                                      
011000     05  TS-FUNCTION             PIC X(4).                                
011100     05  TS-TRANSACTION-ID       PIC X(36).                               
011200     05  TS-USER-ID              PIC X(36).                               
011300     05  TS-TYPE                 PIC X(10).                               
011400     05  TS-AMOUNT               PIC S9(10)V99.                           
011500     05  TS-STATUS               PIC X(10).                               
011600     05  TS-RENTAL-ID            PIC X(36).                               
011700     05  TS-PAYER-USER-ID        PIC X(36).                               
011800     05  TS-PAYEE-USER-ID        PIC X(36).                               
011900     05  TS-NOTES                PIC X(60).                               
012000     05  TS-RETURN-CODE          PIC XX.                                  
012100     05  TS-MESSAGE              PIC X(60).                               
012200     05  TS-EXPORT-COUNT         PIC S9(8)   COMP.                        
012300     05  TS-EXPORT-ENTRY OCCURS 1 TO 5000 TIMES                           
012400             DEPENDING ON TS-EXPORT-COUNT                                 
012500             INDEXED BY TS-EXP-IDX.                                       
012600         10  TE-TRANSACTION-ID   PIC X(36).                               
012700         10  TE-USER-ID          PIC X(36).                               
012800         10  TE-TYPE             PIC X(10).                               
012900         10  TE-AMOUNT           PIC S9(10)V99.                           
013000         10  TE-STATUS           PIC X(10).                               
013100         10  TE-RENTAL-ID        PIC X(36).                               
013200         10  TE-PAYER-USER-ID    PIC X(36).                               
013300         10  TE-PAYEE-USER-ID    PIC X(36).                               
013400         10  TE-NOTES            PIC X(60).                               
013500         10  TE-CREATED-AT       PIC 9(14).                               
013600         10  TE-UPDATED-AT       PIC 9(14).                               
013700*                                                                         
013800 PROCEDURE DIVISION USING LK-HSTRPT-AREA                                  
013900                           LK-TXNSVC-AREA.                                
014000*****************************************************                     
014100* 0100 - MAINLINE                                                         
014200*****************************************************                     
014300 0100-MAINLINE.                                                           
014400     MOVE 0 TO HV-MATCH-COUNT.                                            
014500     MOVE 0 TO HV-MATCH-TOTAL.                                            
014600     MOVE HV-USER-ID TO WS-USERID-CHECK-FULL.                             
014700     IF WS-USERID-CHECK-FIRST = SPACE                                     
014800         GO TO 0100-EXIT                                                  
014900     END-IF.                                                              
015000     COMPUTE WS-START-STAMP = HV-START-DATE * 1000000.                    
015100     IF HV-END-DATE NOT = 0                                               
015200         PERFORM 1050-BUMP-END-DATE THRU 1050-EXIT                        
015300         COMPUTE WS-END-STAMP = WS-END-DATE-NUM * 1000000                 
015400     END-IF.                                                              
015500     PERFORM 1000-SELECT-HISTORY THRU 1000-EXIT.                          
015600     IF HV-MATCH-COUNT > 1                                                
015700         PERFORM 2000-REVERSE-MATCHES THRU 2000-EXIT                      
015800     END-IF.                                                              
015900 0100-EXIT.                                                               
016000     GOBACK.                                                              
016100*****************************************************                     
016200* 1000 - RULE: OWNER MATCH, START/END DATE, TYPE FILTER                   
016300*****************************************************                     
016400 1000-SELECT-HISTORY.                                                     
016500     PERFORM 1100-TEST-ONE-ROW THRU 1100-EXIT                             
016600         VARYING TS-EXP-IDX FROM 1 BY 1                                   
016700         UNTIL TS-EXP-IDX > TS-EXPORT-COUNT.                              
016800 1000-EXIT.                                                               
016900     EXIT.                                                                
017000*                                                                         
017100 1100-TEST-ONE-ROW.                                                       
017200     IF TE-USER-ID (TS-EXP-IDX) NOT = HV-USER-ID                          
017300         GO TO 1100-EXIT                                                  
017400     END-IF.                                                              
017500     IF HV-START-DATE NOT = 0 AND                                         
017600        TE-CREATED-AT (TS-EXP-IDX) < WS-START-STAMP                       
017700         GO TO 1100-EXIT                                                  
017800     END-IF.                                                              
017900     IF HV-END-DATE NOT = 0 AND                                           
018000        TE-CREATED-AT (TS-EXP-IDX) NOT < WS-END-STAMP                     
018100         GO TO 1100-EXIT                                                  
018200     END-IF.                                                              
018300     IF HV-TYPE-FILTER NOT = SPACE AND                                    
018400        TE-TYPE (TS-EXP-IDX) NOT = HV-TYPE-FILTER                         
018500         GO TO 1100-EXIT                                                  
018600     END-IF.                                                              
018700     ADD 1 TO HV-MATCH-COUNT.                                             
018800     MOVE TS-EXP-IDX TO HV-MATCH-INDEX (HV-MATCH-COUNT).                  
018900     ADD TE-AMOUNT (TS-EXP-IDX) TO HV-MATCH-TOTAL.                        
019000 1100-EXIT.                                                               
019100     EXIT.                                                                
019200*****************************************************                     
019300* 1050 - MOVE THE END DATE FORWARD ONE CALENDAR DAY SO                    
019400*        THE COMPARE ABOVE IS A STRICT LESS-THAN.                         
019500*****************************************************                     
019600 1050-BUMP-END-DATE.                                                      
019700     MOVE HV-END-DATE TO WS-END-DATE-EDIT.                                
019800     ADD 1 TO WS-END-DD.                                                  
019900     IF WS-END-DD > WS-DIM-ENTRY (WS-END-MM)                              
020000         MOVE 1 TO WS-END-DD                                              
020100         ADD 1 TO WS-END-MM                                               
020200         IF WS-END-MM > 12                                                
020300             MOVE 1 TO WS-END-MM                                          
020400             ADD 1 TO WS-END-CCYY                                         
020500         END-IF                                                           
020600     END-IF.                                                              
020700 1050-EXIT.                                                               
020800     EXIT.                                                                
020900*****************************************************                     
021000* 2000 - RULE: NEWEST FIRST - THE SELECTION PASS ABOVE                    
021100*        WALKS THE LEDGER OLDEST FIRST, SO REVERSE IT.                    
021200*****************************************************                     
021300 2000-REVERSE-MATCHES.                                                    
021400     MOVE 1             TO WS-LEFT-IDX.                                   
021500     MOVE HV-MATCH-COUNT TO WS-RIGHT-IDX.                                 
021600     PERFORM 2010-SWAP-PAIR THRU 2010-EXIT                                
021700         UNTIL WS-LEFT-IDX >= WS-RIGHT-IDX.                               
021800 2000-EXIT.                                                               
021900     EXIT.                                                                
022000*                                                                         
022100 2010-SWAP-PAIR.                                                          
022200     MOVE HV-MATCH-INDEX (WS-LEFT-IDX)  TO WS-SWAP-HOLD.                  
022300     MOVE HV-MATCH-INDEX (WS-RIGHT-IDX) TO                                
022400         HV-MATCH-INDEX (WS-LEFT-IDX).                                    
022500     MOVE WS-SWAP-HOLD TO HV-MATCH-INDEX (WS-RIGHT-IDX).                  
022600     ADD 1 TO WS-LEFT-IDX.                                                
022700     SUBTRACT 1 FROM WS-RIGHT-IDX.                                        
022800 2010-EXIT.                                                               
022900     EXIT.                                                                
