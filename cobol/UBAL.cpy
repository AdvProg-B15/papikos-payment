000100*****************************************************             KOS0001 
000200* UBAL  --  WALLET BALANCE MASTER RECORD LAYOUT     *             KOS0001 
000300* ONE ROW PER PLATFORM USER (TENANT OR OWNER).       *            KOS0001 
000400* KEYED BY UBAL-USER-ID, FIXED LENGTH 62 BYTES.      *            KOS0001 
000500* SHARED BY PAYDRV (MASTER I/O) AND BALSVC (MATH).   *            KOS0001 
000600*****************************************************             KOS0001 
000700 01  UBAL-RECORD.                                                         
000800     05  UBAL-USER-ID            PIC X(36).                               
000900     05  UBAL-BALANCE            PIC S9(10)V99.                           
001000     05  UBAL-UPDATED-AT.                                                 
001100         10  UBAL-UPD-DATE       PIC 9(8).                                
001200         10  UBAL-UPD-TIME       PIC 9(6).                                
001300*    ALTERNATE VIEW OF THE TIMESTAMP AS ONE 14-DIGIT                      
001400*    FIELD, USED WHEN COMPARING AGAINST TXNL-CREATED-AT.                  
001500 01  UBAL-STAMP-VIEW REDEFINES UBAL-RECORD.                               
001600     05  UBAL-STAMP-USER-ID      PIC X(36).                               
001700     05  UBAL-STAMP-BALANCE      PIC S9(10)V99.                           
001800     05  UBAL-STAMP-FULL         PIC 9(14).                               
