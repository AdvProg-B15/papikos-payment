000100*****************************************************             KOS0001 
000200* TXNL  --  TRANSACTION LEDGER RECORD LAYOUT         *            KOS0001 
000300* ONE ROW PER WALLET MOVEMENT (TOPUP/PAYMENT/ETC).   *            KOS0001 
000400* APPEND-ONLY LEDGER, FIXED LENGTH 310 BYTES.        *            KOS0001 
000500* OWNED BY TXNSVC, READ FOR HISTORY BY HSTRPT.        *           KOS0001 
000600*****************************************************             KOS0001 
000700 01  TXNL-RECORD.                                                         
000800     05  TXNL-TRANSACTION-ID     PIC X(36).                               
000900     05  TXNL-USER-ID            PIC X(36).                               
001000     05  TXNL-TYPE               PIC X(10).                               
001100         88  TXNL-IS-TOPUP           VALUE "TOPUP     ".                  
001200         88  TXNL-IS-PAYMENT         VALUE "PAYMENT   ".                  
001300         88  TXNL-IS-WITHDRAWAL      VALUE "WITHDRAWAL".                  
001400         88  TXNL-IS-REFUND           VALUE "REFUND    ".                 
001500     05  TXNL-AMOUNT             PIC S9(10)V99.                           
001600     05  TXNL-STATUS             PIC X(10).                               
001700         88  TXNL-IS-PENDING         VALUE "PENDING   ".                  
001800         88  TXNL-IS-COMPLETED       VALUE "COMPLETED ".                  
001900         88  TXNL-IS-FAILED          VALUE "FAILED    ".                  
002000     05  TXNL-RENTAL-ID          PIC X(36).                               
002100     05  TXNL-PAYER-USER-ID      PIC X(36).                               
002200     05  TXNL-PAYEE-USER-ID      PIC X(36).                               
002300     05  TXNL-NOTES              PIC X(60).                               
002400     05  TXNL-CREATED-AT         PIC 9(14).                               
002500     05  TXNL-UPDATED-AT         PIC 9(14).                               
002600     05  FILLER                  PIC X(10).                               
