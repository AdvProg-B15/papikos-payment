000100*                                                                         
000200* (c) 1987, 2003 Kos Ledger Services.  All Rights Reserved.               
000300*                                                                         
000400* This listing is the confidential and proprietary work                   
000500* product of Kos Ledger Services, Inc., Data Processing                   
000600* Division.  It is furnished for use on KOS-owned equipment               
000700* only and may not be reproduced, disclosed, or removed from              
000800* the premises without the written consent of the Manager                 
000900* of Systems & Programming.                                               
001000*                                                                         
001100* #ident	"@(#) batch/PAYAPP/RENTSVC.cbl	$Revision: 1.6 $"                 
001200* static char sccsid[]="@(#)batch/PAYAPP/RENTSVC.cbl 1.6";                
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    RENTSVC.                                                  
001600 AUTHOR.        R. HALVORSEN.                                             
001700 INSTALLATION.  KOS LEDGER SERVICES - DATA PROCESSING DIV.                
001800 DATE-WRITTEN.  03/16/87.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      NONE.                                                     
002100*****************************************************                     
002200* CHANGE LOG                                                              
002300*****************************************************                     
002400* 03/16/87 RH  ORIG  INITIAL ISSUE, ADAPTED FROM THE                      
002500*              STOCKAPP SELL SCREEN VALIDATION LOGIC -                    
002600*              NO SCREEN HERE, CALLED FROM PAYDRV ONLY.                   
002700* 02/27/91 DO  CR239 RETURN TENANT/OWNER ID TO CALLER SO                  
002800*              PAYDRV DOES NOT HAVE TO SEARCH RENTREF                     
002900*              A SECOND TIME.                                             
003000* 08/14/93 MP  CR304 REJECT STATUS VALUES OTHER THAN                      
003100*              APPROVED OR ACTIVE INSTEAD OF JUST                         
003200*              CHECKING FOR "NOT CANCELLED".                              
003300* 01/05/94 MP  CR318 COMPARE RQ-AMOUNT TO THE RENTAL'S                    
003400*              PRICE AS EXACT DECIMAL, NOT ROUNDED.                       
003500* 12/01/98 SW  Y2K01 NO DATE FIELDS IN THIS MODULE -                      
003600*              REVIEWED FOR COMPLETENESS, NO CHANGE.                      
003700* 07/22/03 JJ  CR441 DROPPED THE ONLINE TP-MONITOR CALL                   
003800*              INTERFACE - THIS IS NOW A PLAIN CALLED                     
003900*              SUBROUTINE, NO FILE I/O OF ITS OWN.                        
004000*****************************************************                     
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  KOS-4860.                                              
004400 OBJECT-COMPUTER.  KOS-4860.                                              
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS KOS-ALPHA IS "A" THRU "Z"                                      
004800     UPSI-0 ON STATUS IS UPSI-TEST-RUN.                                   
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200 01  WS-SWITCHES.                                                         
005300     05  UPSI-TEST-RUN           PIC X       VALUE "N".                   
005400 77  REC-FOUND                   PIC S9(9)   COMP VALUE 1.                
005500 77  REC-NOT-FOUND               PIC S9(9)   COMP VALUE 2.                
005600 77  WS-RENTAL-FOUND-SW          PIC S9(9)   COMP VALUE 0.                
005700*                                                                         
005800 01  WS-RENT-KEY-SAVE            PIC X(36).                               
005900 01  WS-RENT-KEY-ALT REDEFINES WS-RENT-KEY-SAVE.                          
006000     05  WS-RENT-KEY-FIRST       PIC X(1).                                
006100     05  FILLER                  PIC X(35).                               
006200*                                                                         
006300 01  WS-AMOUNT-EDIT-AREA.                                                 
006400     05  WS-AMOUNT-WHOLE         PIC S9(10).                              
006500     05  WS-AMOUNT-DECIMAL       PIC 99.                                  
006600 01  WS-AMOUNT-EDIT REDEFINES WS-AMOUNT-EDIT-AREA                         
006700                                 PIC S9(10)V99.                           
006800*                                                                         
006900 01  WS-TENANT-CHECK-GROUP.                                               
007000     05  WS-TENANT-CHECK-FIRST   PIC X(1).                                
007100     05  FILLER                  PIC X(35).                               
007200 01  WS-TENANT-CHECK-FULL REDEFINES WS-TENANT-CHECK-GROUP                 
007300                                 PIC X(36).                               
007400*                                                                         
007500* CR304 SHOP DID NOT ALLOW FOR A MIXED-CASE STATUS COMING                 
007600* BACK FROM RENTREF - FOLD IT TO UPPER CASE HERE BEFORE WE                
007700* TEST IT, THE SAME WAY THE OLD SCREEN EDITS DID.                         
007800 01  WS-STATUS-CHECK             PIC X(10).                               
007900*****************************************************                     
008000* LINKAGE SECTION - LK-RENTSVC-AREA MUST STAY BYTE FOR                    
008100* BYTE IDENTICAL TO PAYDRV'S WS-RENTSVC-AREA, AND THE                     
008200* TWO TABLES MUST MATCH PAYDRV'S WS-USRF-TABLE / WS-                      
008300* RENT-TABLE - THEY ARE THE SAME STORAGE, PASSED BY                       
008400* REFERENCE.                                                              
008500*****************************************************                     
008600 LINKAGE SECTION.                                                         
008700 01  LK-RENTSVC-AREA.                                                     
008800     05  RV-FUNCTION             PIC X(4).                                
008900     05  RV-RENTAL-ID            PIC X(36).                               
009000     05  RV-REQUESTING-USER-ID   PIC X(36).                               
009100     05  RV-AMOUNT               PIC S9(10)V99.                           
009200     05  RV-TENANT-ID            PIC X(36).                               
009300     05  RV-OWNER-ID             PIC X(36).                               
009400     05  RV-RETURN-CODE          PIC XX.                                  
009500         88  RV-IS-OK                        VALUE "OK".                  
009600     05  RV-MESSAGE              PIC X(60).                               
009700*                                                                         
009800 01  LK-USRF-TABLE.                                                       
009900     05  LK-USRF-COUNT           PIC S9(8)   COMP.                        
010000     05  LK-USRF-ENTRY OCCURS 1 TO 5000 TIMES                             
010100             DEPENDING ON LK-USRF-COUNT                                   
010200             INDEXED BY LK-USRF-IDX.                                      
010300         10  LK-USRF-ID          PIC X(36).                               
010400         10  LK-USRF-ROLE        PIC X(10).                               
010500*                                                                         
010600 01  LK-RENT-TABLE.                                                       
010700     05  LK-RENT-COUNT           PIC S9(8)   COMP.                        
010800     05  LK-RENT-ENTRY OCCURS 1 TO 5000 TIMES                             
010900             DEPENDING ON LK-RENT-COUNT                                   
011000             INDEXED BY LK-RENT-IDX.                                      
011100         10  LK-RENT-ID          PIC X(36).                               
011200         10  LK-RENT-TENANT-ID   PIC X(36).                               
011300         10  LK-RENT-OWNER-ID    PIC X(36).                               
011400         10  LK-RENT-STATUS      PIC X(10).                               
011500         10  LK-RENT-PRICE       PIC S9(10)V99.                           
011600*                                                                         
011700 PROCEDURE DIVISION USING LK-RENTSVC-AREA                                 
011800                           LK-USRF-TABLE                                  
011900                           LK-RENT-TABLE.                                 
012000*****************************************************                     
012100* 0100 - MAINLINE                                                         
012200*****************************************************                     
012300 0100-MAINLINE.                                                           
012400     MOVE SPACE  TO RV-RETURN-CODE.                                       
012500     MOVE SPACE  TO RV-MESSAGE.                                           
012600     MOVE SPACE  TO RV-TENANT-ID.                                         
012700     MOVE SPACE  TO RV-OWNER-ID.                                          
012800     MOVE RV-RENTAL-ID TO WS-TENANT-CHECK-FULL.                           
012900     IF WS-TENANT-CHECK-FIRST = SPACE                                     
013000         MOVE "Rental not found." TO RV-MESSAGE                           
013100     ELSE                                                                 
013200         PERFORM 1000-FIND-RENTAL THRU 1000-EXIT                          
013300     END-IF.                                                              
013400     GOBACK.                                                              
013500*****************************************************                     
013600* 1000 - RULES 1-4: RENTAL EXISTS, TENANT MATCHES,                        
013700*        STATUS IS PAYABLE, AMOUNT MATCHES EXACTLY                        
013800*****************************************************                     
013900 1000-FIND-RENTAL.                                                        
014000     MOVE REC-NOT-FOUND TO WS-RENTAL-FOUND-SW.                            
014100     SET LK-RENT-IDX TO 1.                                                
014200 1010-SEARCH-LOOP.                                                        
014300     IF LK-RENT-IDX > LK-RENT-COUNT                                       
014400         GO TO 1020-CHECK-FOUND-SW                                        
014500     END-IF.                                                              
014600     IF LK-RENT-ID (LK-RENT-IDX) = RV-RENTAL-ID                           
014700         MOVE REC-FOUND TO WS-RENTAL-FOUND-SW                             
014800         GO TO 1020-CHECK-FOUND-SW                                        
014900     END-IF.                                                              
015000     SET LK-RENT-IDX UP BY 1.                                             
015100     GO TO 1010-SEARCH-LOOP.                                              
015200*                                                                         
015300 1020-CHECK-FOUND-SW.                                                     
015400     IF WS-RENTAL-FOUND-SW = REC-NOT-FOUND                                
015500         MOVE "Rental not found." TO RV-MESSAGE                           
015600         GO TO 1000-EXIT                                                  
015700     END-IF.                                                              
015800     GO TO 1100-VALIDATE-RENTAL.                                          
015900*                                                                         
016000 1100-VALIDATE-RENTAL.                                                    
016100     IF LK-RENT-TENANT-ID (LK-RENT-IDX) NOT =                             
016200             RV-REQUESTING-USER-ID                                        
016300         MOVE "User is not the tenant for this rental."                   
016400             TO RV-MESSAGE                                                
016500         GO TO 1000-EXIT                                                  
016600     END-IF.                                                              
016700     MOVE LK-RENT-STATUS (LK-RENT-IDX) TO WS-STATUS-CHECK.                
016800     INSPECT WS-STATUS-CHECK CONVERTING                                   
016900         "abcdefghijklmnopqrstuvwxyz" TO                                  
017000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
017100     IF WS-STATUS-CHECK NOT = "APPROVED  " AND                            
017200        WS-STATUS-CHECK NOT = "ACTIVE    "                                
017300         MOVE "Rental is not approved or active for paymen                
017400-    "t." TO RV-MESSAGE                                                   
017500         GO TO 1000-EXIT                                                  
017600     END-IF.                                                              
017700     IF RV-AMOUNT NOT = LK-RENT-PRICE (LK-RENT-IDX)                       
017800         MOVE "Payment amount does not match the rental pr                
017900-    "ice." TO RV-MESSAGE                                                 
018000         GO TO 1000-EXIT                                                  
018100     END-IF.                                                              
018200     MOVE LK-RENT-TENANT-ID (LK-RENT-IDX) TO RV-TENANT-ID.                
018300     MOVE LK-RENT-OWNER-ID  (LK-RENT-IDX) TO RV-OWNER-ID.                 
018400     MOVE "OK"                     TO RV-RETURN-CODE.                     
018500     MOVE "Rental validated for payment." TO RV-MESSAGE.                  
018600 1000-EXIT.                                                               
018700     EXIT.                                                                
