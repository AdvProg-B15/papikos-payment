000100*****************************************************             KOS0001 
000200* RENT  --  RENTAL REFERENCE LOOKUP RECORD LAYOUT    *            KOS0001 
000300* ONE ROW PER RENTAL AGREEMENT, LOADED READ-ONLY.    *            KOS0001 
000400* FIXED LENGTH 130 BYTES, KEY RN-RENTAL-ID.          *            KOS0001 
000500* SUPPLIED BY THE LISTING/RENTAL SUBSYSTEM EXTRACT.  *            KOS0001 
000600*****************************************************             KOS0001 
000700 01  RENT-RECORD.                                                         
000800     05  RN-RENTAL-ID            PIC X(36).                               
000900     05  RN-TENANT-USER-ID       PIC X(36).                               
001000     05  RN-OWNER-USER-ID        PIC X(36).                               
001100     05  RN-STATUS               PIC X(10).                               
001200         88  RN-IS-APPROVED          VALUE "APPROVED  ".                  
001300         88  RN-IS-ACTIVE             VALUE "ACTIVE    ".                 
001400     05  RN-MONTHLY-RENT         PIC S9(10)V99.                           
