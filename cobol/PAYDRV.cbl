000100*                                                                         
000200* (c) 1987, 2003 Kos Ledger Services.  All Rights Reserved.               
000300*                                                                         
000400* This listing is the confidential and proprietary work                   
000500* product of Kos Ledger Services, Inc., Data Processing                   
000600* Division.  It is furnished for use on KOS-owned equipment               
000700* only and may not be reproduced, disclosed, or removed from              
000800* the premises without the written consent of the Manager                 
000900* of Systems & Programming.                                               
001000*                                                                         
001100* #ident	"@(#) batch/PAYAPP/PAYDRV.cbl	$Revision: 1.11 $"                 
001200* static char sccsid[]="@(#)batch/PAYAPP/PAYDRV.cbl 1.11";                
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    PAYDRV.                                                   
001600 AUTHOR.        R. HALVORSEN.                                             
001700 INSTALLATION.  KOS LEDGER SERVICES - DATA PROCESSING DIV.                
001800 DATE-WRITTEN.  03/16/87.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      NONE.                                                     
002100*****************************************************                     
002200* CHANGE LOG                                                              
002300*****************************************************                     
002400* 03/16/87 RH  ORIG  INITIAL NIGHTLY PAYMENT RUN, ADAPTED                 
002500*              FROM THE STOCKAPP BUY/SELL FUND TRANSFER                   
002600*              LOGIC FOR WALLET TOP-UP AND RENTAL PAY.                    
002700* 09/02/88 RH  CR118 ADD TOPUP-INIT / TOPUP-CONF SPLIT SO                 
002800*              A TOP-UP CAN BE STAGED BEFORE IT POSTS.                    
002900* 05/11/90 DO  CR204 ADD USER REFERENCE LOOKUP SO A FIRST                 
003000*              BALANCE INQUIRY CREATES A ZERO ROW ONLY                    
003100*              WHEN THE USER REALLY EXISTS.                               
003200* 02/27/91 DO  CR239 RENTAL PAYMENT NOW CALLS RENTSVC FOR                 
003300*              TENANT / STATUS / PRICE VALIDATION BEFORE                  
003400*              ANY BALANCE IS TOUCHED.                                    
003500* 08/14/93 MP  CR301 END-OF-JOB SUMMARY TOTALS PRINTED TO                 
003600*              RPTFILE IN ADDITION TO THE SYSOUT DISPLAY.                 
003700* 01/05/94 MP  CR318 HISTORY REQUEST ADDED - CALLS HSTRPT                 
003800*              FOR THE FILTER, PRINTS CONTROL BREAKS HERE.                
003900* 11/30/95 TL  CR355 FIX: TOPUP TOTAL WAS ACCUMULATED ON                  
004000*              INITIATION INSTEAD OF ON CONFIRMATION.                     
004100* 06/18/96 TL  CR372 PAGE HEADING NOW SHOWS THE RUN DATE                  
004200*              PULLED FROM THE SYSTEM CLOCK, NOT A CARD.                  
004300* 09/03/97 TL  CR390 WIDEN RS-MESSAGE MOVES SO THE ID IS                  
004400*              NEVER TRUNCATED.                                           
004500* 12/01/98 SW  Y2K01 CENTURY WINDOW ADDED TO ALL DATE                     
004600*              EDITS; 4-DIGIT YEARS ROUND-TRIP ON RPTFILE.                
004700* 02/09/99 SW  Y2K02 VERIFIED RUN-TO-RUN AT 01/01/2000 IN                 
004800*              TEST REGION - NO FIELD WIDTHS CHANGED.                     
004900* 07/22/03 JJ  CR441 BALANCE AND TRANSACTION MASTERS MOVED                
005000*              BEHIND BALSVC / TXNSVC, EACH OWNING ITS OWN                
005100*              FILE, MATCHING THE STOCKAPP SERVER SPLIT.                  
005200* 04/14/05 KD  CR467 REJECT PAYMENTS WHOSE AMOUNT DOES NOT                
005300*              MATCH THE RENTAL PRICE - WAS TRUNCATING TO                 
005400*              WHOLE DOLLARS ON COMPARE.                                  
005500*****************************************************                     
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  KOS-4860.                                              
005900 OBJECT-COMPUTER.  KOS-4860.                                              
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS KOS-NUMERIC IS "0" THRU "9"                                    
006300     UPSI-0 ON STATUS IS UPSI-TEST-RUN.                                   
006400*                                                                         
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT PAYREQ-FILE ASSIGN TO "PAYREQ"                                
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS WS-PAYREQ-STATUS.                                 
007100     SELECT USRF-FILE ASSIGN TO "USERREF"                                 
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         ACCESS MODE IS SEQUENTIAL                                        
007400         FILE STATUS IS WS-USRF-STATUS.                                   
007500     SELECT RENT-FILE ASSIGN TO "RENTREF"                                 
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         ACCESS MODE IS SEQUENTIAL                                        
007800         FILE STATUS IS WS-RENT-STATUS.                                   
007900     SELECT RESULTS-FILE ASSIGN TO "RESULTS"                              
008000         ORGANIZATION IS SEQUENTIAL                                       
008100         ACCESS MODE IS SEQUENTIAL                                        
008200         FILE STATUS IS WS-RESULTS-STATUS.                                
008300     SELECT RPTFILE ASSIGN TO "RPTFILE"                                   
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         ACCESS MODE IS SEQUENTIAL                                        
008600         FILE STATUS IS WS-RPT-STATUS.                                    
008700*                                                                         
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000 FD  PAYREQ-FILE                                                          
009100     RECORD CONTAINS 188 CHARACTERS                                       
009200     LABEL RECORD STANDARD.                                               
009300     COPY PREQ.                                                           
009400*                                                                         
009500 FD  USRF-FILE                                                            
009600     RECORD CONTAINS 46 CHARACTERS                                        
009700     LABEL RECORD STANDARD.                                               
009800     COPY USRF.                                                           
009900*                                                                         
010000 FD  RENT-FILE                                                            
010100     RECORD CONTAINS 130 CHARACTERS                                       
010200     LABEL RECORD STANDARD.                                               
010300     COPY RENT.                                                           
010400*                                                                         
010500 FD  RESULTS-FILE                                                         
010600     RECORD CONTAINS 140 CHARACTERS                                       
010700     LABEL RECORD STANDARD.                                               
010800     COPY PRES.                                                           
010900*                                                                         
011000 FD  RPTFILE                                                              
011100     RECORD CONTAINS 132 CHARACTERS                                       
011200     LABEL RECORD STANDARD.                                               
011300 01  RPT-LINE                   PIC X(132).                               
011400*                                                                         
011500 WORKING-STORAGE SECTION.                                                 
011600*****************************************************                     
011700* FILE STATUS SWITCHES                                                    
011800*****************************************************                     
011900 01  WS-FILE-STATUSES.                                                    
012000     05  WS-PAYREQ-STATUS        PIC XX.                                  
012100     05  WS-USRF-STATUS          PIC XX.                                  
012200     05  WS-RENT-STATUS          PIC XX.                                  
012300     05  WS-RESULTS-STATUS       PIC XX.                                  
012400     05  WS-RPT-STATUS           PIC XX.                                  
012500     05  FILLER                  PIC X(10).                               
012600*                                                                         
012700 01  WS-SWITCHES.                                                         
012800     05  WS-PAYREQ-EOF           PIC X       VALUE "N".                   
012900         88  PAYREQ-AT-EOF                   VALUE "Y".                   
013000     05  WS-USRF-EOF             PIC X       VALUE "N".                   
013100         88  USRF-AT-EOF                     VALUE "Y".                   
013200     05  WS-RENT-EOF             PIC X       VALUE "N".                   
013300         88  RENT-AT-EOF                     VALUE "Y".                   
013400     05  UPSI-TEST-RUN           PIC X       VALUE "N".                   
013500*****************************************************                     
013600* RUN TOTALS - ALL COUNTERS ARE COMP FOR SPEED                            
013700*****************************************************                     
013800 01  WS-RUN-TOTALS.                                                       
013900     05  WS-REQ-READ             PIC S9(8)   COMP VALUE 0.                
014000     05  WS-REQ-OK               PIC S9(8)   COMP VALUE 0.                
014100     05  WS-REQ-FAILED           PIC S9(8)   COMP VALUE 0.                
014200     05  WS-TOPUP-TOTAL          PIC S9(10)V99     VALUE 0.               
014300     05  WS-PAYMENT-TOTAL        PIC S9(10)V99     VALUE 0.               
014400*****************************************************                     
014500* USER REFERENCE TABLE - LOADED ONCE AT START-UP,                         
014600* SEARCHED ALL (THE EXTRACT ARRIVES IN USER-ID ORDER).                    
014700*****************************************************                     
014800 01  WS-USRF-TABLE.                                                       
014900     05  WS-USRF-COUNT           PIC S9(8)   COMP VALUE 0.                
015000     05  WS-USRF-ENTRY OCCURS 1 TO 5000 TIMES                             
015100             DEPENDING ON WS-USRF-COUNT                                   
015200             ASCENDING KEY IS WS-USRF-ID                                  
015300             INDEXED BY USRF-IDX.                                         
015400         10  WS-USRF-ID          PIC X(36).                               
015500         10  WS-USRF-ROLE        PIC X(10).                               
015600*                                                                         
015700 01  WS-RENT-TABLE.                                                       
015800     05  WS-RENT-COUNT           PIC S9(8)   COMP VALUE 0.                
015900     05  WS-RENT-ENTRY OCCURS 1 TO 5000 TIMES                             
016000             DEPENDING ON WS-RENT-COUNT                                   
016100             ASCENDING KEY IS WS-RENT-ID                                  
016200             INDEXED BY RENT-IDX.                                         
016300         10  WS-RENT-ID          PIC X(36).                               
016400         10  WS-RENT-TENANT-ID   PIC X(36).                               
016500         10  WS-RENT-OWNER-ID    PIC X(36).                               
016600         10  WS-RENT-STATUS      PIC X(10).                               
016700         10  WS-RENT-PRICE       PIC S9(10)V99.                           
016800*****************************************************                     
016900* LINKAGE AREAS SHARED WITH THE CALLED SERVICES                           
017000*****************************************************                     
017100 01  WS-BALSVC-AREA.                                                      
017200     05  BS-FUNCTION             PIC X(4).                                
017300     05  BS-USER-ID              PIC X(36).                               
017400     05  BS-AMOUNT               PIC S9(10)V99.                           
017500     05  BS-BALANCE              PIC S9(10)V99.                           
017600     05  BS-RETURN-CODE          PIC XX.                                  
017700         88  BS-IS-OK                        VALUE "OK".                  
017800     05  BS-MESSAGE              PIC X(60).                               
017900     05  FILLER                  PIC X(8).                                
018000*                                                                         
018100 01  WS-TXNSVC-AREA.                                                      
018200     05  TS-FUNCTION             PIC X(4).                                
018300     05  TS-TRANSACTION-ID       PIC X(36).                               
018400     05  TS-USER-ID              PIC X(36).                               
018500     05  TS-TYPE                 PIC X(10).                               
018600     05  TS-AMOUNT               PIC S9(10)V99.                           
018700     05  TS-STATUS               PIC X(10).                               
018800     05  TS-RENTAL-ID            PIC X(36).                               
018900     05  TS-PAYER-USER-ID        PIC X(36).                               
019000     05  TS-PAYEE-USER-ID        PIC X(36).                               
019100     05  TS-NOTES                PIC X(60).                               
019200     05  TS-RETURN-CODE          PIC XX.                                  
019300         88  TS-IS-OK                        VALUE "OK".                  
019400     05  TS-MESSAGE              PIC X(60).                               
019500     05  TS-EXPORT-COUNT         PIC S9(8)   COMP.                        
019600     05  TS-EXPORT-ENTRY OCCURS 1 TO 5000 TIMES                           
019700             DEPENDING ON TS-EXPORT-COUNT                                 
019800             INDEXED BY TS-EXP-IDX.                                       
019900         10  TE-TRANSACTION-ID   PIC X(36).                               
020000         10  TE-USER-ID          PIC X(36).                               
020100         10  TE-TYPE             PIC X(10).                               
020200         10  TE-AMOUNT           PIC S9(10)V99.                           
020300         10  TE-STATUS           PIC X(10).                               
020400         10  TE-RENTAL-ID        PIC X(36).                               
020500         10  TE-PAYER-USER-ID    PIC X(36).                               
020600         10  TE-PAYEE-USER-ID    PIC X(36).                               
020700         10  TE-NOTES            PIC X(60).                               
020800         10  TE-CREATED-AT       PIC 9(14).                               
020900         10  TE-UPDATED-AT       PIC 9(14).                               
021000*                                                                         
021100 01  WS-RENTSVC-AREA.                                                     
021200     05  RV-FUNCTION             PIC X(4).                                
021300     05  RV-RENTAL-ID            PIC X(36).                               
021400     05  RV-REQUESTING-USER-ID   PIC X(36).                               
021500     05  RV-AMOUNT               PIC S9(10)V99.                           
021600     05  RV-TENANT-ID            PIC X(36).                               
021700     05  RV-OWNER-ID             PIC X(36).                               
021800     05  RV-RETURN-CODE          PIC XX.                                  
021900         88  RV-IS-OK                        VALUE "OK".                  
022000     05  RV-MESSAGE              PIC X(60).                               
022100*                                                                         
022200 01  WS-HSTRPT-AREA.                                                      
022300     05  HV-USER-ID              PIC X(36).                               
022400     05  HV-START-DATE           PIC 9(8).                                
022500     05  HV-END-DATE             PIC 9(8).                                
022600     05  HV-TYPE-FILTER          PIC X(10).                               
022700     05  HV-MATCH-COUNT          PIC S9(8)   COMP.                        
022800     05  HV-MATCH-TOTAL          PIC S9(10)V99.                           
022900     05  HV-MATCH-INDEX OCCURS 1 TO 5000 TIMES                            
023000             DEPENDING ON HV-MATCH-COUNT                                  
023100             INDEXED BY HV-IDX                                            
023200             PIC S9(8) COMP.                                              
023300*****************************************************                     
023400* MISCELLANEOUS WORK AREAS - NOTE THE REDEFINES BELOW,                    
023500* KEPT FROM THE OLD STOCKAPP SCREEN-EDIT HABITS.                          
023600*****************************************************                     
023700 01  WS-TODAY-DATE.                                                       
023800     05  WS-TODAY-CCYY           PIC 9(4).                                
023900     05  WS-TODAY-MM             PIC 9(2).                                
024000     05  WS-TODAY-DD             PIC 9(2).                                
024100 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE                            
024200                                 PIC 9(8).                                
024300*                                                                         
024400 01  WS-RUN-TIME.                                                         
024500     05  WS-RUN-HH               PIC 9(2).                                
024600     05  WS-RUN-MM               PIC 9(2).                                
024700     05  WS-RUN-SS               PIC 9(2).                                
024800     05  WS-RUN-HS               PIC 9(2).                                
024900 01  WS-RUN-TIME-NUM REDEFINES WS-RUN-TIME                                
025000                                 PIC 9(8).                                
025100*                                                                         
025200 01  WS-GEN-ID-PARTS.                                                     
025300     05  WS-GEN-PREFIX           PIC X(6)  VALUE "KOSTXN".                
025400     05  WS-GEN-DATE             PIC 9(8).                                
025500     05  WS-GEN-TIME             PIC 9(6).                                
025600     05  WS-GEN-SEQ              PIC 9(6).                                
025700     05  FILLER                  PIC X(10).                               
025800 01  WS-GEN-ID-FULL REDEFINES WS-GEN-ID-PARTS                             
025900                                 PIC X(36).                               
026000 77  WS-GEN-SEQ-CTR              PIC S9(6)   COMP VALUE 0.                
026100*****************************************************                     
026200* REPORT LINES - ONE GROUP PER LINE TYPE, MOVED TO                        
026300* RPT-LINE AND WRITTEN.  FILLER PADS EACH TO 132.                         
026400*****************************************************                     
026500 01  WS-HEADING-LINE-1.                                                   
026600     05  FILLER                  PIC X(1)    VALUE SPACE.                 
026700     05  WHL-PGM-NAME            PIC X(30)                                
026800             VALUE "PAYDRV - WALLET PAYMENT RUN".                         
026900     05  FILLER                  PIC X(20)   VALUE SPACE.                 
027000     05  WHL-RUN-LABEL         PIC X(9)  VALUE "RUN DATE ".               
027100     05  WHL-RUN-DATE            PIC 9999/99/99.                          
027200     05  FILLER                  PIC X(62)   VALUE SPACE.                 
027300*                                                                         
027400 01  WS-SUMMARY-LINE.                                                     
027500     05  FILLER                  PIC X(1)    VALUE SPACE.                 
027600     05  WSL-LABEL               PIC X(40).                               
027700     05  WSL-VALUE               PIC ZZZZZZZZ9.                           
027800     05  WSL-AMOUNT              PIC $$$,$$$,$$9.99.                      
027900     05  FILLER                  PIC X(68)   VALUE SPACE.                 
028000*                                                                         
028100 01  WS-DETAIL-LINE.                                                      
028200     05  FILLER                  PIC X(1)    VALUE SPACE.                 
028300     05  WDL-CREATED             PIC X(14).                               
028400     05  FILLER                  PIC X(2)    VALUE SPACE.                 
028500     05  WDL-TYPE                PIC X(10).                               
028600     05  FILLER                  PIC X(2)    VALUE SPACE.                 
028700     05  WDL-STATUS              PIC X(10).                               
028800     05  FILLER                  PIC X(2)    VALUE SPACE.                 
028900     05  WDL-AMOUNT              PIC $$,$$$,$$9.99.                       
029000     05  FILLER                  PIC X(2)    VALUE SPACE.                 
029100     05  WDL-NOTES               PIC X(50).                               
029200     05  FILLER                  PIC X(37)   VALUE SPACE.                 
029300*                                                                         
029400 01  WS-SUBTOTAL-LINE.                                                    
029500     05  FILLER                  PIC X(1)    VALUE SPACE.                 
029600     05  WTL-LABEL               PIC X(20)   VALUE                        
029700             "  TYPE SUBTOTAL ... ".                                      
029800     05  WTL-TYPE                PIC X(10).                               
029900     05  FILLER                  PIC X(2)    VALUE SPACE.                 
030000     05  WTL-AMOUNT              PIC $$,$$$,$$9.99.                       
030100     05  FILLER                  PIC X(87)   VALUE SPACE.                 
030200*                                                                         
030300 01  WS-GRANDTOTAL-LINE.                                                  
030400     05  FILLER                  PIC X(1)    VALUE SPACE.                 
030500     05  WGL-LABEL               PIC X(24)   VALUE                        
030600             "GRAND TOTAL FOR USER ...".                                  
030700     05  WGL-USER-ID             PIC X(36).                               
030800     05  FILLER                  PIC X(2)    VALUE SPACE.                 
030900     05  WGL-AMOUNT              PIC $$,$$$,$$9.99.                       
031000     05  FILLER                  PIC X(57)   VALUE SPACE.                 
031100*                                                                         
031200 01  WS-WORK-FLAGS.                                                       
031300     05  WS-LAST-TYPE            PIC X(10)   VALUE SPACE.                 
031400     05  WS-TYPE-SUBTOTAL        PIC S9(10)V99     VALUE 0.               
031500     05  FILLER                  PIC X(04).                               
031600*                                                                         
031700 PROCEDURE DIVISION.                                                      
031800*****************************************************                     
031900* 0100 - MAINLINE                                                         
032000*****************************************************                     
032100 0100-MAINLINE.                                                           
032200     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.                        
032300     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.                        
032400     PERFORM 8000-END-OF-JOB       THRU 8000-EXIT.                        
032500     PERFORM 9000-TERMINATE        THRU 9000-EXIT.                        
032600     STOP RUN.                                                            
032700*****************************************************                     
032800* 1000 - OPEN FILES, LOAD REFERENCE TABLES, PRIME THE                     
032900*        CALLED SERVICES AND PRINT THE PAGE HEADING                       
033000*****************************************************                     
033100 1000-INITIALIZE.                                                         
033200     OPEN INPUT  PAYREQ-FILE                                              
033300                 USRF-FILE                                                
033400                 RENT-FILE.                                               
033500     OPEN OUTPUT RESULTS-FILE                                             
033600                 RPTFILE.                                                 
033700     PERFORM 1100-LOAD-USRF-TABLE THRU 1100-EXIT.                         
033800     PERFORM 1200-LOAD-RENT-TABLE THRU 1200-EXIT.                         
033900     MOVE "LOAD" TO BS-FUNCTION.                                          
034000     CALL "BALSVC" USING WS-BALSVC-AREA.                                  
034100     MOVE "LOAD" TO TS-FUNCTION.                                          
034200     CALL "TXNSVC" USING WS-TXNSVC-AREA.                                  
034300     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD.                         
034400     ACCEPT WS-RUN-TIME-NUM   FROM TIME.                                  
034500     PERFORM 1300-WRITE-PAGE-HEADING THRU 1300-EXIT.                      
034600 1000-EXIT.                                                               
034700     EXIT.                                                                
034800*                                                                         
034900 1100-LOAD-USRF-TABLE.                                                    
035000     PERFORM 1110-READ-USRF-RECORD THRU 1110-EXIT                         
035100         UNTIL USRF-AT-EOF.                                               
035200 1100-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500 1110-READ-USRF-RECORD.                                                   
035600     READ USRF-FILE                                                       
035700         AT END                                                           
035800             MOVE "Y" TO WS-USRF-EOF                                      
035900         NOT AT END                                                       
036000             ADD 1 TO WS-USRF-COUNT                                       
036100             MOVE US-USER-ID TO WS-USRF-ID (WS-USRF-COUNT)                
036200             MOVE US-ROLE TO WS-USRF-ROLE (WS-USRF-COUNT)                 
036300     END-READ.                                                            
036400 1110-EXIT.                                                               
036500     EXIT.                                                                
036600*                                                                         
036700 1200-LOAD-RENT-TABLE.                                                    
036800     PERFORM 1210-READ-RENT-RECORD THRU 1210-EXIT                         
036900         UNTIL RENT-AT-EOF.                                               
037000 1200-EXIT.                                                               
037100     EXIT.                                                                
037200*                                                                         
037300 1210-READ-RENT-RECORD.                                                   
037400     READ RENT-FILE                                                       
037500         AT END                                                           
037600             MOVE "Y" TO WS-RENT-EOF                                      
037700         NOT AT END                                                       
037800             ADD 1 TO WS-RENT-COUNT                                       
037900             MOVE RN-RENTAL-ID TO                                         
038000                 WS-RENT-ID (WS-RENT-COUNT)                               
038100             MOVE RN-TENANT-USER-ID TO                                    
038200                 WS-RENT-TENANT-ID (WS-RENT-COUNT)                        
038300             MOVE RN-OWNER-USER-ID TO                                     
038400                 WS-RENT-OWNER-ID (WS-RENT-COUNT)                         
038500             MOVE RN-STATUS TO                                            
038600                 WS-RENT-STATUS (WS-RENT-COUNT)                           
038700             MOVE RN-MONTHLY-RENT TO                                      
038800                 WS-RENT-PRICE (WS-RENT-COUNT)                            
038900     END-READ.                                                            
039000 1210-EXIT.                                                               
039100     EXIT.                                                                
039200*                                                                         
039300 1300-WRITE-PAGE-HEADING.                                                 
039400     MOVE WS-TODAY-CCYY TO WHL-RUN-DATE (1:4).                            
039500     MOVE WS-TODAY-MM   TO WHL-RUN-DATE (6:2).                            
039600     MOVE WS-TODAY-DD   TO WHL-RUN-DATE (9:2).                            
039700     MOVE WS-HEADING-LINE-1 TO RPT-LINE.                                  
039800     WRITE RPT-LINE.                                                      
039900     MOVE SPACE TO RPT-LINE.                                              
040000     WRITE RPT-LINE.                                                      
040100 1300-EXIT.                                                               
040200     EXIT.                                                                
040300*****************************************************                     
040400* 2000 - MAIN REQUEST LOOP                                                
040500*****************************************************                     
040600 2000-PROCESS-REQUESTS.                                                   
040700     PERFORM 2010-READ-PAYREQ THRU 2010-EXIT.                             
040800     PERFORM 2020-HANDLE-ONE-REQUEST THRU 2020-EXIT                       
040900         UNTIL PAYREQ-AT-EOF.                                             
041000 2000-EXIT.                                                               
041100     EXIT.                                                                
041200*                                                                         
041300 2010-READ-PAYREQ.                                                        
041400     READ PAYREQ-FILE                                                     
041500         AT END                                                           
041600             MOVE "Y" TO WS-PAYREQ-EOF                                    
041700         NOT AT END                                                       
041800             ADD 1 TO WS-REQ-READ                                         
041900     END-READ.                                                            
042000 2010-EXIT.                                                               
042100     EXIT.                                                                
042200*                                                                         
042300 2020-HANDLE-ONE-REQUEST.                                                 
042400     MOVE RQ-REQUEST-TYPE TO RS-REQUEST-TYPE.                             
042500     MOVE RQ-USER-ID      TO RS-USER-ID.                                  
042600     MOVE "ERROR"         TO RS-STATUS.                                   
042700     MOVE SPACE           TO RS-MESSAGE.                                  
042800     MOVE ZERO            TO RS-AMOUNT, RS-BALANCE.                       
042900     EVALUATE TRUE                                                        
043000         WHEN RQ-IS-BALANCE                                               
043100             PERFORM 2100-DO-BALANCE THRU 2100-EXIT                       
043200         WHEN RQ-IS-TOPUP-INIT                                            
043300             PERFORM 2200-DO-TOPUP-INIT THRU 2200-EXIT                    
043400         WHEN RQ-IS-TOPUP-CONF                                            
043500             PERFORM 2300-DO-TOPUP-CONF THRU 2300-EXIT                    
043600         WHEN RQ-IS-PAYMENT                                               
043700             PERFORM 2400-DO-PAYMENT THRU 2400-EXIT                       
043800         WHEN RQ-IS-HISTORY                                               
043900             PERFORM 2500-DO-HISTORY THRU 2500-EXIT                       
044000         WHEN OTHER                                                       
044100             MOVE "Unrecognized request type." TO                         
044200                 RS-MESSAGE                                               
044300     END-EVALUATE.                                                        
044400     PERFORM 2900-WRITE-RESULT THRU 2900-EXIT.                            
044500     PERFORM 2010-READ-PAYREQ  THRU 2010-EXIT.                            
044600 2020-EXIT.                                                               
044700     EXIT.                                                                
044800*****************************************************                     
044900* 2100 - BALANCE INQUIRY (CREATE ZERO ROW IF ABSENT)                      
045000*****************************************************                     
045100 2100-DO-BALANCE.                                                         
045200     MOVE "FIND"     TO BS-FUNCTION.                                      
045300     MOVE RQ-USER-ID TO BS-USER-ID.                                       
045400     CALL "BALSVC" USING WS-BALSVC-AREA.                                  
045500     IF BS-IS-OK                                                          
045600         MOVE "OK"             TO RS-STATUS                               
045700         MOVE "Balance retrieved." TO RS-MESSAGE                          
045800         MOVE BS-BALANCE       TO RS-BALANCE                              
045900     ELSE                                                                 
046000         SEARCH ALL WS-USRF-ENTRY (USRF-IDX)                              
046100             AT END                                                       
046200                 MOVE "User not found." TO RS-MESSAGE                     
046300             WHEN WS-USRF-ID (USRF-IDX) = RQ-USER-ID                      
046400                 MOVE "CRE "     TO BS-FUNCTION                           
046500                 CALL "BALSVC" USING WS-BALSVC-AREA                       
046600                 MOVE "OK"       TO RS-STATUS                             
046700                 MOVE "Zero balance created." TO RS-MESSAGE               
046800                 MOVE BS-BALANCE TO RS-BALANCE                            
046900         END-SEARCH                                                       
047000     END-IF.                                                              
047100 2100-EXIT.                                                               
047200     EXIT.                                                                
047300*****************************************************                     
047400* 2200 - TOP-UP INITIATION                                                
047500*****************************************************                     
047600 2200-DO-TOPUP-INIT.                                                      
047700     IF RQ-AMOUNT NOT > 0                                                 
047800         MOVE "Top-up amount must be positive." TO                        
047900             RS-MESSAGE                                                   
048000     ELSE                                                                 
048100         PERFORM 2210-GENERATE-TXN-ID THRU 2210-EXIT                      
048200         MOVE "WTOP"          TO TS-FUNCTION                              
048300         MOVE WS-GEN-ID-FULL  TO TS-TRANSACTION-ID                        
048400         MOVE RQ-USER-ID      TO TS-USER-ID                               
048500         MOVE RQ-AMOUNT       TO TS-AMOUNT                                
048600         CALL "TXNSVC" USING WS-TXNSVC-AREA                               
048700         MOVE "OK"            TO RS-STATUS                                
048800         MOVE RQ-AMOUNT       TO RS-AMOUNT                                
048900         STRING "Top-up pending.  ID "                                    
049000                 WS-GEN-ID-FULL                                           
049100             DELIMITED BY SIZE INTO RS-MESSAGE                            
049200     END-IF.                                                              
049300 2200-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600 2210-GENERATE-TXN-ID.                                                    
049700     ADD 1 TO WS-GEN-SEQ-CTR.                                             
049800     MOVE WS-TODAY-DATE-NUM TO WS-GEN-DATE.                               
049900     MOVE WS-RUN-TIME-NUM (1:6) TO WS-GEN-TIME.                           
050000     MOVE WS-GEN-SEQ-CTR    TO WS-GEN-SEQ.                                
050100 2210-EXIT.                                                               
050200     EXIT.                                                                
050300*****************************************************                     
050400* 2300 - TOP-UP CONFIRMATION                                              
050500*****************************************************                     
050600 2300-DO-TOPUP-CONF.                                                      
050700     MOVE "FIND"              TO TS-FUNCTION.                             
050800     MOVE RQ-TRANSACTION-ID   TO TS-TRANSACTION-ID.                       
050900     CALL "TXNSVC" USING WS-TXNSVC-AREA.                                  
051000     IF NOT TS-IS-OK                                                      
051100         MOVE "TX NOT FOUND." TO RS-MESSAGE                               
051200     ELSE                                                                 
051300         IF TS-STATUS NOT = "PENDING   " OR                               
051400            TS-TYPE   NOT = "TOPUP     "                                  
051500             MOVE "Top-up confirmation rejected." TO                      
051600                 RS-MESSAGE                                               
051700         ELSE                                                             
051800             MOVE "ADD "        TO BS-FUNCTION                            
051900             MOVE TS-USER-ID    TO BS-USER-ID                             
052000             MOVE TS-AMOUNT     TO BS-AMOUNT                              
052100             CALL "BALSVC" USING WS-BALSVC-AREA                           
052200             IF BS-IS-OK                                                  
052300                 MOVE "CONF"        TO TS-FUNCTION                        
052400                 CALL "TXNSVC" USING WS-TXNSVC-AREA                       
052500                 MOVE "OK"          TO RS-STATUS                          
052600                 MOVE TS-AMOUNT     TO RS-AMOUNT                          
052700                 MOVE BS-BALANCE    TO RS-BALANCE                         
052800                 MOVE "Top-up completed successfully." TO                 
052900                     RS-MESSAGE                                           
053000                 ADD TS-AMOUNT TO WS-TOPUP-TOTAL                          
053100             ELSE                                                         
053200                 MOVE BS-MESSAGE    TO RS-MESSAGE                         
053300             END-IF                                                       
053400         END-IF                                                           
053500     END-IF.                                                              
053600 2300-EXIT.                                                               
053700     EXIT.                                                                
053800*****************************************************                     
053900* 2400 - RENTAL PAYMENT (WALLET TO WALLET TRANSFER)                       
054000*****************************************************                     
054100 2400-DO-PAYMENT.                                                         
054200     MOVE "VALD"             TO RV-FUNCTION.                              
054300     MOVE RQ-RENTAL-ID       TO RV-RENTAL-ID.                             
054400     MOVE RQ-USER-ID         TO RV-REQUESTING-USER-ID.                    
054500     MOVE RQ-AMOUNT          TO RV-AMOUNT.                                
054600     CALL "RENTSVC" USING WS-RENTSVC-AREA                                 
054700                          WS-USRF-TABLE                                   
054800                          WS-RENT-TABLE.                                  
054900     IF NOT RV-IS-OK                                                      
055000         MOVE RV-MESSAGE TO RS-MESSAGE                                    
055100     ELSE                                                                 
055200         MOVE "FIND"      TO BS-FUNCTION                                  
055300         MOVE RV-TENANT-ID TO BS-USER-ID                                  
055400         CALL "BALSVC" USING WS-BALSVC-AREA                               
055500         IF NOT BS-IS-OK                                                  
055600             MOVE "balance record not found" TO                           
055700                     RS-MESSAGE                                           
055800         ELSE                                                             
055900             MOVE RV-OWNER-ID TO BS-USER-ID                               
056000             CALL "BALSVC" USING WS-BALSVC-AREA                           
056100             IF NOT BS-IS-OK                                              
056200                 MOVE "balance record not found"                          
056300                         TO RS-MESSAGE                                    
056400             ELSE                                                         
056500                 PERFORM 2410-TRANSFER-FUNDS THRU 2410-EXIT               
056600             END-IF                                                       
056700         END-IF                                                           
056800     END-IF.                                                              
056900 2400-EXIT.                                                               
057000     EXIT.                                                                
057100*                                                                         
057200 2410-TRANSFER-FUNDS.                                                     
057300     MOVE "SUB "       TO BS-FUNCTION.                                    
057400     MOVE RV-TENANT-ID TO BS-USER-ID.                                     
057500     MOVE RQ-AMOUNT    TO BS-AMOUNT.                                      
057600     CALL "BALSVC" USING WS-BALSVC-AREA.                                  
057700     IF NOT BS-IS-OK                                                      
057800         MOVE "Insufficient balance for payment." TO                      
057900             RS-MESSAGE                                                   
058000     ELSE                                                                 
058100         MOVE BS-BALANCE  TO RS-BALANCE                                   
058200         MOVE "ADD "      TO BS-FUNCTION                                  
058300         MOVE RV-OWNER-ID TO BS-USER-ID                                   
058400         CALL "BALSVC" USING WS-BALSVC-AREA                               
058500         MOVE "WPAY"      TO TS-FUNCTION                                  
058600         MOVE RQ-RENTAL-ID TO TS-RENTAL-ID                                
058700         MOVE RV-TENANT-ID TO TS-PAYER-USER-ID                            
058800         MOVE RV-OWNER-ID  TO TS-PAYEE-USER-ID                            
058900         MOVE RQ-AMOUNT    TO TS-AMOUNT                                   
059000         CALL "TXNSVC" USING WS-TXNSVC-AREA                               
059100         MOVE "OK"         TO RS-STATUS                                   
059200         MOVE RQ-AMOUNT    TO RS-AMOUNT                                   
059300         MOVE TS-MESSAGE   TO RS-MESSAGE                                  
059400         ADD RQ-AMOUNT TO WS-PAYMENT-TOTAL                                
059500     END-IF.                                                              
059600 2410-EXIT.                                                               
059700     EXIT.                                                                
059800*****************************************************                     
059900* 2500 - TRANSACTION HISTORY / STATEMENT                                  
060000*****************************************************                     
060100 2500-DO-HISTORY.                                                         
060200     MOVE RQ-USER-ID      TO HV-USER-ID.                                  
060300     MOVE RQ-START-DATE   TO HV-START-DATE.                               
060400     MOVE RQ-END-DATE     TO HV-END-DATE.                                 
060500     MOVE RQ-TYPE-FILTER  TO HV-TYPE-FILTER.                              
060600     CALL "HSTRPT" USING WS-HSTRPT-AREA WS-TXNSVC-AREA.                   
060700     PERFORM 2510-PRINT-HISTORY THRU 2510-EXIT.                           
060800     MOVE "OK"               TO RS-STATUS.                                
060900     MOVE HV-MATCH-TOTAL     TO RS-AMOUNT.                                
061000     MOVE "History retrieved." TO RS-MESSAGE.                             
061100 2500-EXIT.                                                               
061200     EXIT.                                                                
061300*                                                                         
061400 2510-PRINT-HISTORY.                                                      
061500     MOVE SPACE TO WS-LAST-TYPE.                                          
061600     MOVE 0     TO WS-TYPE-SUBTOTAL.                                      
061700     PERFORM 2520-PRINT-ONE-DETAIL THRU 2520-EXIT                         
061800         VARYING HV-IDX FROM 1 BY 1                                       
061900         UNTIL HV-IDX > HV-MATCH-COUNT.                                   
062000     IF WS-LAST-TYPE NOT = SPACE                                          
062100         PERFORM 2530-PRINT-SUBTOTAL THRU 2530-EXIT                       
062200     END-IF.                                                              
062300     MOVE HV-USER-ID       TO WGL-USER-ID.                                
062400     MOVE HV-MATCH-TOTAL   TO WGL-AMOUNT.                                 
062500     MOVE WS-GRANDTOTAL-LINE TO RPT-LINE.                                 
062600     WRITE RPT-LINE.                                                      
062700 2510-EXIT.                                                               
062800     EXIT.                                                                
062900*                                                                         
063000 2520-PRINT-ONE-DETAIL.                                                   
063100     SET TS-EXP-IDX TO HV-MATCH-INDEX (HV-IDX).                           
063200     IF TE-TYPE (TS-EXP-IDX) NOT = WS-LAST-TYPE                           
063300         IF WS-LAST-TYPE NOT = SPACE                                      
063400             PERFORM 2530-PRINT-SUBTOTAL THRU 2530-EXIT                   
063500         END-IF                                                           
063600         MOVE TE-TYPE (TS-EXP-IDX) TO WS-LAST-TYPE                        
063700         MOVE 0 TO WS-TYPE-SUBTOTAL                                       
063800     END-IF.                                                              
063900     MOVE TE-CREATED-AT (TS-EXP-IDX) TO WDL-CREATED.                      
064000     MOVE TE-TYPE       (TS-EXP-IDX) TO WDL-TYPE.                         
064100     MOVE TE-STATUS     (TS-EXP-IDX) TO WDL-STATUS.                       
064200     MOVE TE-AMOUNT     (TS-EXP-IDX) TO WDL-AMOUNT.                       
064300     MOVE TE-NOTES      (TS-EXP-IDX) TO WDL-NOTES.                        
064400     MOVE WS-DETAIL-LINE             TO RPT-LINE.                         
064500     WRITE RPT-LINE.                                                      
064600     ADD TE-AMOUNT (TS-EXP-IDX) TO WS-TYPE-SUBTOTAL.                      
064700 2520-EXIT.                                                               
064800     EXIT.                                                                
064900*                                                                         
065000 2530-PRINT-SUBTOTAL.                                                     
065100     MOVE WS-LAST-TYPE     TO WTL-TYPE.                                   
065200     MOVE WS-TYPE-SUBTOTAL TO WTL-AMOUNT.                                 
065300     MOVE WS-SUBTOTAL-LINE TO RPT-LINE.                                   
065400     WRITE RPT-LINE.                                                      
065500 2530-EXIT.                                                               
065600     EXIT.                                                                
065700*****************************************************                     
065800* 2900 - WRITE ONE OUTCOME RECORD, ROLL THE COUNTERS                      
065900*****************************************************                     
066000 2900-WRITE-RESULT.                                                       
066100     WRITE PRES-RECORD.                                                   
066200     IF RS-IS-OK                                                          
066300         ADD 1 TO WS-REQ-OK                                               
066400     ELSE                                                                 
066500         ADD 1 TO WS-REQ-FAILED                                           
066600     END-IF.                                                              
066700 2900-EXIT.                                                               
066800     EXIT.                                                                
066900*****************************************************                     
067000* 8000 - END OF JOB SUMMARY                                               
067100*****************************************************                     
067200 8000-END-OF-JOB.                                                         
067300     MOVE SPACE TO RPT-LINE.                                              
067400     WRITE RPT-LINE.                                                      
067500     MOVE "Requests read ................." TO WSL-LABEL.                 
067600     MOVE WS-REQ-READ TO WSL-VALUE.                                       
067700     MOVE 0 TO WSL-AMOUNT.                                                
067800     MOVE WS-SUMMARY-LINE TO RPT-LINE.                                    
067900     WRITE RPT-LINE.                                                      
068000     MOVE "Requests succeeded ............" TO WSL-LABEL.                 
068100     MOVE WS-REQ-OK TO WSL-VALUE.                                         
068200     MOVE WS-SUMMARY-LINE TO RPT-LINE.                                    
068300     WRITE RPT-LINE.                                                      
068400     MOVE "Requests failed ................" TO WSL-LABEL.                
068500     MOVE WS-REQ-FAILED TO WSL-VALUE.                                     
068600     MOVE WS-SUMMARY-LINE TO RPT-LINE.                                    
068700     WRITE RPT-LINE.                                                      
068800     MOVE "Total top-up amount credited ..." TO WSL-LABEL.                
068900     MOVE 0 TO WSL-VALUE.                                                 
069000     MOVE WS-TOPUP-TOTAL TO WSL-AMOUNT.                                   
069100     MOVE WS-SUMMARY-LINE TO RPT-LINE.                                    
069200     WRITE RPT-LINE.                                                      
069300     MOVE "Total payment amount transferred" TO WSL-LABEL.                
069400     MOVE WS-PAYMENT-TOTAL TO WSL-AMOUNT.                                 
069500     MOVE WS-SUMMARY-LINE TO RPT-LINE.                                    
069600     WRITE RPT-LINE.                                                      
069700     DISPLAY "PAYDRV - REQUESTS READ      = " WS-REQ-READ.                
069800     DISPLAY "PAYDRV - REQUESTS SUCCEEDED = " WS-REQ-OK.                  
069900     DISPLAY "PAYDRV - REQ FAILED = " WS-REQ-FAILED.                      
070000     DISPLAY "PAYDRV - TOPUP TOTAL = " WS-TOPUP-TOTAL.                    
070100     DISPLAY "PAYDRV - PAYMENT TOTAL = " WS-PAYMENT-TOTAL.                
070200 8000-EXIT.                                                               
070300     EXIT.                                                                
070400*****************************************************                     
070500* 9000 - TELL THE SERVICES TO SAVE THEIR MASTERS AND                      
070600*        CLOSE THE FILES THIS PROGRAM OWNS                                
070700*****************************************************                     
070800 9000-TERMINATE.                                                          
070900     MOVE "SAVE" TO BS-FUNCTION.                                          
071000     CALL "BALSVC" USING WS-BALSVC-AREA.                                  
071100     MOVE "SAVE" TO TS-FUNCTION.                                          
071200     CALL "TXNSVC" USING WS-TXNSVC-AREA.                                  
071300     CLOSE PAYREQ-FILE                                                    
071400           USRF-FILE                                                      
071500           RENT-FILE                                                      
071600           RESULTS-FILE                                                   
071700           RPTFILE.                                                       
071800 9000-EXIT.                                                               
071900     EXIT.                                                                
