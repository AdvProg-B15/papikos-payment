000100*****************************************************             KOS0001 
000200* PRES  --  REQUEST OUTCOME RECORD LAYOUT            *            KOS0001 
000300* ONE ROW PER PAYMENT REQUEST PROCESSED THIS RUN.    *            KOS0001 
000400* FIXED LENGTH 140 BYTES, WRITTEN TO RESULTS FILE.   *            KOS0001 
000500*****************************************************             KOS0001 
000600 01  PRES-RECORD.                                                         
000700     05  RS-REQUEST-TYPE         PIC X(10).                               
000800     05  RS-USER-ID              PIC X(36).                               
000900     05  RS-STATUS               PIC X(10).                               
001000         88  RS-IS-OK                VALUE "OK        ".                  
001100         88  RS-IS-ERROR              VALUE "ERROR     ".                 
001200     05  RS-MESSAGE              PIC X(60).                               
001300     05  RS-AMOUNT               PIC S9(10)V99.                           
001400     05  RS-BALANCE              PIC S9(10)V99.                           
