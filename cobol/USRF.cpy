000100*****************************************************             KOS0001 
000200* USRF  --  USER REFERENCE LOOKUP RECORD LAYOUT      *            KOS0001 
000300* ONE ROW PER PLATFORM USER, LOADED READ-ONLY.       *            KOS0001 
000400* FIXED LENGTH 46 BYTES, KEY US-USER-ID.             *            KOS0001 
000500* SUPPLIED BY THE IDENTITY/AUTH SUBSYSTEM EXTRACT.   *            KOS0001 
000600*****************************************************             KOS0001 
000700 01  USRF-RECORD.                                                         
000800     05  US-USER-ID              PIC X(36).                               
000900     05  US-ROLE                 PIC X(10).                               
001000         88  US-IS-TENANT            VALUE "TENANT    ".                  
001100         88  US-IS-OWNER              VALUE "OWNER     ".                 
001200         88  US-IS-ADMIN              VALUE "ADMIN     ".                 
