000100*****************************************************             KOS0001 
000200* PREQ  --  PAYMENT REQUEST WORK-ITEM RECORD LAYOUT  *            KOS0001 
000300* ONE ROW PER INCOMING REQUEST FOR THE NIGHTLY RUN.  *            KOS0001 
000400* FIXED LENGTH 188 BYTES, NO KEY -- ARRIVAL ORDER.   *            KOS0001 
000500*****************************************************             KOS0001 
000600 01  PREQ-RECORD.                                                         
000700     05  RQ-REQUEST-TYPE         PIC X(10).                               
000800         88  RQ-IS-TOPUP-INIT        VALUE "TOPUP-INIT".                  
000900         88  RQ-IS-TOPUP-CONF        VALUE "TOPUP-CONF".                  
001000         88  RQ-IS-PAYMENT            VALUE "PAYMENT   ".                 
001100         88  RQ-IS-BALANCE            VALUE "BALANCE   ".                 
001200         88  RQ-IS-HISTORY            VALUE "HISTORY   ".                 
001300     05  RQ-USER-ID              PIC X(36).                               
001400     05  RQ-AMOUNT               PIC S9(10)V99.                           
001500     05  RQ-RENTAL-ID            PIC X(36).                               
001600     05  RQ-TRANSACTION-ID       PIC X(36).                               
001700     05  RQ-START-DATE           PIC 9(8).                                
001800     05  RQ-END-DATE             PIC 9(8).                                
001900     05  RQ-TYPE-FILTER          PIC X(10).                               
002000     05  FILLER                  PIC X(32).                               
