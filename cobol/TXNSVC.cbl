000100*                                                                         
000200* (c) 1987, 2003 Kos Ledger Services.  All Rights Reserved.               
000300*                                                                         
000400* This listing is the confidential and proprietary work                   
000500* product of Kos Ledger Services, Inc., Data Processing                   
000600* Division.  It is furnished for use on KOS-owned equipment               
000700* only and may not be reproduced, disclosed, or removed from              
000800* the premises without the written consent of the Manager                 
000900* of Systems & Programming.                                               
001000*                                                                         
001100* #ident	"@(#) batch/PAYAPP/TXNSVC.cbl	$Revision: 1.11 $"                 
001200* static char sccsid[]="@(#)batch/PAYAPP/TXNSVC.cbl 1.11";                
001300*                                                                         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    TXNSVC.                                                   
001600 AUTHOR.        D. OKAFOR.                                                
001700 INSTALLATION.  KOS LEDGER SERVICES - DATA PROCESSING DIV.                
001800 DATE-WRITTEN.  05/11/90.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      NONE.                                                     
002100*****************************************************                     
002200* CHANGE LOG                                                              
002300*****************************************************                     
002400* 05/11/90 DO  ORIG  ADAPTED FROM THE STOCKAPP FUND                       
002500*              PRICE UPDATE SERVER - SAME READ-BY-KEY,                    
002600*              DELETE-THEN-WRITE UPSERT AGAINST THE                       
002700*              MASTER, NOW A WALLET TRANSACTION LEDGER.                   
002800* 02/27/91 DO  CR239 OWN THE TRANFILE LEDGER OUTRIGHT -                   
002900*              LEDGER ROWS LIVE IN THE CALLER'S EXPORT                    
003000*              TABLE SO HSTRPT CAN READ THEM BACK.                        
003100* 08/14/93 MP  CR305 PAYMENT NOW WRITES A MATCHED PAIR                    
003200*              OF LEDGER ROWS, ONE FOR PAYER AND ONE                      
003300*              FOR PAYEE, SHARING THE SAME RENTAL ID.                     
003400* 01/05/94 MP  CR319 TOP-UP CONFIRMATION REJECTS ANY                      
003500*              TRANSACTION NOT PENDING AND TYPE TOPUP.                    
003600* 12/01/98 SW  Y2K01 CREATED-AT/UPDATED-AT WIDENED TO                     
003700*              14-DIGIT CENTURY TIMESTAMPS AHEAD OF THIS                  
003800*              SHOP'S MILLENNIUM CUTOVER.                                 
003900* 07/22/03 JJ  CR441 DROPPED THE ONLINE TP-MONITOR CALL                   
004000*              INTERFACE - PLAIN CALLED SUBROUTINE NOW,                   
004100*              FUNCTION CODE IN LK-TXNSVC-AREA PICKS THE                  
004200*              OPERATION.                                                 
004300* 04/14/05 KD  CR468 PAYMENT-PAIR TRANSACTION IDS ARE NOW                 
004400*              GENERATED IN HERE INSTEAD OF BY THE CALLER.                
004500*****************************************************                     
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  KOS-4860.                                              
004900 OBJECT-COMPUTER.  KOS-4860.                                              
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS KOS-NUMERIC IS "0" THRU "9"                                    
005300     UPSI-0 ON STATUS IS UPSI-TEST-RUN.                                   
005400*                                                                         
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT TXNL-FILE ASSIGN TO "TRANFILE"                                
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         ACCESS MODE IS SEQUENTIAL                                        
006000         FILE STATUS IS WS-TXNL-STATUS.                                   
006100*                                                                         
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  TXNL-FILE                                                            
006500     RECORD CONTAINS 310 CHARACTERS                                       
006600     LABEL RECORD STANDARD.                                               
006700     COPY TXNL.                                                           
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000 01  WS-TXNL-STATUS              PIC XX.                                  
007100 01  WS-SWITCHES.                                                         
007200     05  WS-TXNL-EOF             PIC X       VALUE "N".                   
007300         88  TXNL-AT-EOF                     VALUE "Y".                   
007400     05  UPSI-TEST-RUN           PIC X       VALUE "N".                   
007500 77  WS-TXN-SEQ-CTR              PIC S9(6)   COMP VALUE 0.                
007600*                                                                         
007700 01  WS-TIMESTAMP-PARTS.                                                  
007800     05  WS-TS-DATE              PIC 9(8).                                
007900     05  WS-TS-TIME              PIC 9(6).                                
008000 01  WS-TIMESTAMP-FULL REDEFINES WS-TIMESTAMP-PARTS                       
008100                                 PIC 9(14).                               
008200*****************************************************                     
008300* WORK AREA FOR A GENERATED PAYMENT-PAIR TRANSACTION ID                   
008400* - SAME SHAPE AS PAYDRV'S WS-GEN-ID-PARTS, KEPT HERE                     
008500* SO TXNSVC NO LONGER DEPENDS ON THE CALLER FOR IT.                       
008600*****************************************************                     
008700 01  WS-GEN-ID-PARTS.                                                     
008800     05  WS-GEN-PREFIX           PIC X(6) VALUE "KOSPAY".                 
008900     05  WS-GEN-DATE             PIC 9(8).                                
009000     05  WS-GEN-TIME             PIC 9(6).                                
009100     05  WS-GEN-SEQ              PIC 9(6).                                
009200 01  WS-GEN-ID-FULL REDEFINES WS-GEN-ID-PARTS                             
009300                                 PIC X(26).                               
009400 01  WS-GEN-ID-VIEW REDEFINES WS-GEN-ID-PARTS.                            
009500     05  WS-GEN-PREFIX-CHK       PIC X(1).                                
009600     05  FILLER                  PIC X(25).                               
009700*                                                                         
009800 01  WS-PAYER-ID-SAVE            PIC X(36).                               
009900*****************************************************                     
010000* LINKAGE SECTION - LK-TXNSVC-AREA MUST STAY BYTE FOR                     
010100* BYTE IDENTICAL TO PAYDRV'S WS-TXNSVC-AREA.  THE EXPORT                  
010200* TABLE INSIDE IT *IS* OUR IN-MEMORY LEDGER - WE DO NOT                   
010300* KEEP A SEPARATE COPY, WE WORK DIRECTLY AGAINST IT SO                    
010400* THE CALLER AND HSTRPT SEE THE SAME ROWS WE DO.                          
010500*****************************************************                     
010600 LINKAGE SECTION.                                                         
010700 01  LK-TXNSVC-AREA.                                                      
010800     05  TS-FUNCTION             PIC X(4).                                
010900     05  TS-TRANSACTION-ID       PIC X(36).                               
011000     05  TS-USER-ID              PIC X(36).                               
011100     05  TS-TYPE                 PIC X(10).                               
011200     05  TS-AMOUNT               PIC S9(10)V99.                           
011300     05  TS-STATUS               PIC X(10).                               
011400     05  TS-RENTAL-ID            PIC X(36).                               
011500     05  TS-PAYER-USER-ID        PIC X(36).                               
011600     05  TS-PAYEE-USER-ID        PIC X(36).                               
011700     05  TS-NOTES                PIC X(60).                               
011800     05  TS-RETURN-CODE          PIC XX.                                  
011900         88  TS-IS-OK                        VALUE "OK".                  
012000     05  TS-MESSAGE              PIC X(60).                               
012100     05  TS-EXPORT-COUNT         PIC S9(8)   COMP.                        
012200     05  TS-EXPORT-ENTRY OCCURS 1 TO 5000 TIMES                           
012300             DEPENDING ON TS-EXPORT-COUNT                                 
012400             INDEXED BY TS-EXP-IDX.                                       
012500         10  TE-TRANSACTION-ID   PIC X(36).                               
012600         10  TE-USER-ID          PIC X(36).                               
012700         10  TE-TYPE             PIC X(10).                               
012800         10  TE-AMOUNT           PIC S9(10)V99.                           
012900         10  TE-STATUS           PIC X(10).                               
013000         10  TE-RENTAL-ID        PIC X(36).                               
013100         10  TE-PAYER-USER-ID    PIC X(36).                               
013200         10  TE-PAYEE-USER-ID    PIC X(36).                               
013300         10  TE-NOTES            PIC X(60).                               
013400         10  TE-CREATED-AT       PIC 9(14).                               
013500         10  TE-UPDATED-AT       PIC 9(14).                               
013600*                                                                         
013700 PROCEDURE DIVISION USING LK-TXNSVC-AREA.                                 
013800*****************************************************                     
013900* 0100 - MAINLINE - DISPATCH ON THE FUNCTION CODE                         
014000*****************************************************                     
014100 0100-MAINLINE.                                                           
014200     MOVE SPACE TO TS-RETURN-CODE.                                        
014300     MOVE SPACE TO TS-MESSAGE.                                            
014400     EVALUATE TS-FUNCTION                                                 
014500         WHEN "LOAD"                                                      
014600             PERFORM 1000-LOAD-LEDGER THRU 1000-EXIT                      
014700         WHEN "WTOP"                                                      
014800             PERFORM 2000-WRITE-TOPUP THRU 2000-EXIT                      
014900         WHEN "FIND"                                                      
015000             PERFORM 2100-FIND-TRANSACTION THRU 2100-EXIT                 
015100         WHEN "CONF"                                                      
015200             PERFORM 2200-CONFIRM-TOPUP THRU 2200-EXIT                    
015300         WHEN "WPAY"                                                      
015400             PERFORM 2300-WRITE-PAYMENT-PAIR THRU 2300-EXIT               
015500         WHEN "SAVE"                                                      
015600             PERFORM 9000-SAVE-LEDGER THRU 9000-EXIT                      
015700         WHEN OTHER                                                       
015800             MOVE "Unknown TXNSVC function." TO TS-MESSAGE                
015900     END-EVALUATE.                                                        
016000     GOBACK.                                                              
016100*****************************************************                     
016200* 1000 - LOAD THE LEDGER INTO TS-EXPORT-ENTRY                             
016300*****************************************************                     
016400 1000-LOAD-LEDGER.                                                        
016500     OPEN INPUT TXNL-FILE.                                                
016600     PERFORM 1010-READ-TXNL-RECORD THRU 1010-EXIT                         
016700         UNTIL TXNL-AT-EOF.                                               
016800     CLOSE TXNL-FILE.                                                     
016900     MOVE "OK" TO TS-RETURN-CODE.                                         
017000 1000-EXIT.                                                               
017100     EXIT.                                                                
017200*                                                                         
017300 1010-READ-TXNL-RECORD.                                                   
017400     READ TXNL-FILE                                                       
017500         AT END                                                           
017600             MOVE "Y" TO WS-TXNL-EOF                                      
017700         NOT AT END                                                       
017800             ADD 1 TO TS-EXPORT-COUNT                                     
017900             PERFORM 1020-COPY-IN-RECORD THRU 1020-EXIT                   
018000     END-READ.                                                            
018100 1010-EXIT.                                                               
018200     EXIT.                                                                
018300*                                                                         
018400 1020-COPY-IN-RECORD.                                                     
018500     MOVE TXNL-TRANSACTION-ID TO                                          
018600         TE-TRANSACTION-ID (TS-EXPORT-COUNT).                             
018700     MOVE TXNL-USER-ID TO TE-USER-ID (TS-EXPORT-COUNT).                   
018800     MOVE TXNL-TYPE    TO TE-TYPE    (TS-EXPORT-COUNT).                   
018900     MOVE TXNL-AMOUNT  TO TE-AMOUNT  (TS-EXPORT-COUNT).                   
019000     MOVE TXNL-STATUS  TO TE-STATUS  (TS-EXPORT-COUNT).                   
019100     MOVE TXNL-RENTAL-ID TO                                               
019200         TE-RENTAL-ID (TS-EXPORT-COUNT).                                  
019300     MOVE TXNL-PAYER-USER-ID TO                                           
019400         TE-PAYER-USER-ID (TS-EXPORT-COUNT).                              
019500     MOVE TXNL-PAYEE-USER-ID TO                                           
019600         TE-PAYEE-USER-ID (TS-EXPORT-COUNT).                              
019700     MOVE TXNL-NOTES   TO TE-NOTES   (TS-EXPORT-COUNT).                   
019800     MOVE TXNL-CREATED-AT TO                                              
019900         TE-CREATED-AT (TS-EXPORT-COUNT).                                 
020000     MOVE TXNL-UPDATED-AT TO                                              
020100         TE-UPDATED-AT (TS-EXPORT-COUNT).                                 
020200 1020-EXIT.                                                               
020300     EXIT.                                                                
020400*                                                                         
020500* 1050 - STAMP THE CURRENT RUN DATE/TIME INTO WS-TS-DATE                  
020600* AND WS-TS-TIME (REDEFINED AS WS-TIMESTAMP-FULL).                        
020700 1050-STAMP-NOW.                                                          
020800     ACCEPT WS-TS-DATE FROM DATE YYYYMMDD.                                
020900     ACCEPT WS-TS-TIME FROM TIME.                                         
021000 1050-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300* 1060 - GENERATE A NEW TRANSACTION ID INTO WS-GEN-ID-FULL                
021400 1060-GENERATE-TXN-ID.                                                    
021500     ADD 1 TO WS-TXN-SEQ-CTR.                                             
021600     PERFORM 1050-STAMP-NOW THRU 1050-EXIT.                               
021700     MOVE WS-TS-DATE     TO WS-GEN-DATE.                                  
021800     MOVE WS-TS-TIME (1:6) TO WS-GEN-TIME.                                
021900     MOVE WS-TXN-SEQ-CTR TO WS-GEN-SEQ.                                   
022000*    OLD STOCKAPP SCREEN-EDIT HABIT - MAKE SURE THE                       
022100*    PREFIX WE JUST BUILT STILL STARTS WITH A LETTER                      
022200*    BEFORE IT EVER REACHES THE LEDGER.                                   
022300     IF WS-GEN-PREFIX-CHK NOT = "K"                                       
022400         MOVE "KOSPAY" TO WS-GEN-PREFIX                                   
022500     END-IF.                                                              
022600 1060-EXIT.                                                               
022700     EXIT.                                                                
022800*****************************************************                     
022900* 2000 - WRITE A NEW PENDING TOPUP ROW.  THE CALLER                       
023000*        ALREADY GENERATED THE TRANSACTION ID.                            
023100*****************************************************                     
023200 2000-WRITE-TOPUP.                                                        
023300     ADD 1 TO TS-EXPORT-COUNT.                                            
023400     MOVE TS-TRANSACTION-ID TO                                            
023500         TE-TRANSACTION-ID (TS-EXPORT-COUNT).                             
023600     MOVE TS-USER-ID     TO TE-USER-ID (TS-EXPORT-COUNT).                 
023700     MOVE "TOPUP     "   TO TE-TYPE    (TS-EXPORT-COUNT).                 
023800     MOVE TS-AMOUNT      TO TE-AMOUNT  (TS-EXPORT-COUNT).                 
023900     MOVE "PENDING   "   TO TE-STATUS  (TS-EXPORT-COUNT).                 
024000     MOVE SPACE TO TE-RENTAL-ID (TS-EXPORT-COUNT)                         
024100                   TE-PAYER-USER-ID (TS-EXPORT-COUNT)                     
024200                   TE-PAYEE-USER-ID (TS-EXPORT-COUNT).                    
024300     MOVE "Wallet top-up" TO TE-NOTES (TS-EXPORT-COUNT).                  
024400     PERFORM 1050-STAMP-NOW THRU 1050-EXIT.                               
024500     MOVE WS-TIMESTAMP-FULL TO                                            
024600         TE-CREATED-AT (TS-EXPORT-COUNT).                                 
024700     MOVE WS-TIMESTAMP-FULL TO                                            
024800         TE-UPDATED-AT (TS-EXPORT-COUNT).                                 
024900     MOVE "OK" TO TS-RETURN-CODE.                                         
025000 2000-EXIT.                                                               
025100     EXIT.                                                                
025200*****************************************************                     
025300* 2100 - FIND A TRANSACTION BY ID (LINEAR - THE LEDGER                    
025400*        IS APPEND-ONLY AND NOT KEPT IN KEY SEQUENCE)                     
025500*****************************************************                     
025600 2100-FIND-TRANSACTION.                                                   
025700     SET TS-EXP-IDX TO 1.                                                 
025800 2110-SEARCH-LOOP.                                                        
025900     IF TS-EXP-IDX > TS-EXPORT-COUNT                                      
026000         MOVE "NF" TO TS-RETURN-CODE                                      
026100         GO TO 2100-EXIT                                                  
026200     END-IF.                                                              
026300     IF TE-TRANSACTION-ID (TS-EXP-IDX) = TS-TRANSACTION-ID                
026400         MOVE "OK"                           TO                           
026500             TS-RETURN-CODE                                               
026600         MOVE TE-USER-ID     (TS-EXP-IDX)     TO TS-USER-ID               
026700         MOVE TE-TYPE        (TS-EXP-IDX)     TO TS-TYPE                  
026800         MOVE TE-AMOUNT      (TS-EXP-IDX)     TO TS-AMOUNT                
026900         MOVE TE-STATUS      (TS-EXP-IDX)     TO TS-STATUS                
027000         GO TO 2100-EXIT                                                  
027100     END-IF.                                                              
027200     SET TS-EXP-IDX UP BY 1.                                              
027300     GO TO 2110-SEARCH-LOOP.                                              
027400 2100-EXIT.                                                               
027500     EXIT.                                                                
027600*****************************************************                     
027700* 2200 - CONFIRM A PENDING TOPUP - MARK COMPLETED                         
027800*****************************************************                     
027900 2200-CONFIRM-TOPUP.                                                      
028000     SET TS-EXP-IDX TO 1.                                                 
028100 2210-SEARCH-LOOP.                                                        
028200     IF TS-EXP-IDX > TS-EXPORT-COUNT                                      
028300         MOVE "NF" TO TS-RETURN-CODE                                      
028400         GO TO 2200-EXIT                                                  
028500     END-IF.                                                              
028600     IF TE-TRANSACTION-ID (TS-EXP-IDX) = TS-TRANSACTION-ID                
028700         MOVE "COMPLETED " TO TE-STATUS (TS-EXP-IDX)                      
028800         PERFORM 1050-STAMP-NOW THRU 1050-EXIT                            
028900         MOVE WS-TIMESTAMP-FULL TO                                        
029000             TE-UPDATED-AT (TS-EXP-IDX)                                   
029100         MOVE "OK" TO TS-RETURN-CODE                                      
029200         GO TO 2200-EXIT                                                  
029300     END-IF.                                                              
029400     SET TS-EXP-IDX UP BY 1.                                              
029500     GO TO 2210-SEARCH-LOOP.                                              
029600 2200-EXIT.                                                               
029700     EXIT.                                                                
029800*****************************************************                     
029900* 2300 - RULE 7: WRITE THE COMPLETED PAYMENT PAIR, ONE                    
030000*        ROW OWNED BY THE PAYER, ONE BY THE PAYEE.                        
030100*****************************************************                     
030200 2300-WRITE-PAYMENT-PAIR.                                                 
030300     MOVE TS-PAYER-USER-ID TO WS-PAYER-ID-SAVE.                           
030400     PERFORM 1060-GENERATE-TXN-ID THRU 1060-EXIT.                         
030500     ADD 1 TO TS-EXPORT-COUNT.                                            
030600     MOVE WS-GEN-ID-FULL TO                                               
030700         TE-TRANSACTION-ID (TS-EXPORT-COUNT).                             
030800     MOVE WS-PAYER-ID-SAVE TO                                             
030900         TE-USER-ID (TS-EXPORT-COUNT).                                    
031000     MOVE "PAYMENT   "    TO TE-TYPE (TS-EXPORT-COUNT).                   
031100     MOVE TS-AMOUNT       TO TE-AMOUNT (TS-EXPORT-COUNT).                 
031200     MOVE "COMPLETED "    TO TE-STATUS (TS-EXPORT-COUNT).                 
031300     MOVE TS-RENTAL-ID    TO                                              
031400         TE-RENTAL-ID (TS-EXPORT-COUNT).                                  
031500     MOVE WS-PAYER-ID-SAVE TO                                             
031600         TE-PAYER-USER-ID (TS-EXPORT-COUNT).                              
031700     MOVE TS-PAYEE-USER-ID TO                                             
031800         TE-PAYEE-USER-ID (TS-EXPORT-COUNT).                              
031900     STRING "Payment for rental " TS-RENTAL-ID                            
032000         DELIMITED BY SIZE INTO TE-NOTES (TS-EXPORT-COUNT).               
032100     PERFORM 1050-STAMP-NOW THRU 1050-EXIT.                               
032200     MOVE WS-TIMESTAMP-FULL TO                                            
032300         TE-CREATED-AT (TS-EXPORT-COUNT).                                 
032400     MOVE WS-TIMESTAMP-FULL TO                                            
032500         TE-UPDATED-AT (TS-EXPORT-COUNT).                                 
032600     PERFORM 2310-WRITE-PAYEE-ROW THRU 2310-EXIT.                         
032700     MOVE "OK" TO TS-RETURN-CODE.                                         
032800     MOVE "Payment completed." TO TS-MESSAGE.                             
032900 2300-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200 2310-WRITE-PAYEE-ROW.                                                    
033300     PERFORM 1060-GENERATE-TXN-ID THRU 1060-EXIT.                         
033400     ADD 1 TO TS-EXPORT-COUNT.                                            
033500     MOVE WS-GEN-ID-FULL TO                                               
033600         TE-TRANSACTION-ID (TS-EXPORT-COUNT).                             
033700     MOVE TS-PAYEE-USER-ID TO                                             
033800         TE-USER-ID (TS-EXPORT-COUNT).                                    
033900     MOVE "PAYMENT   "    TO TE-TYPE (TS-EXPORT-COUNT).                   
034000     MOVE TS-AMOUNT       TO TE-AMOUNT (TS-EXPORT-COUNT).                 
034100     MOVE "COMPLETED "    TO TE-STATUS (TS-EXPORT-COUNT).                 
034200     MOVE TS-RENTAL-ID    TO                                              
034300         TE-RENTAL-ID (TS-EXPORT-COUNT).                                  
034400     MOVE WS-PAYER-ID-SAVE TO                                             
034500         TE-PAYER-USER-ID (TS-EXPORT-COUNT).                              
034600     MOVE TS-PAYEE-USER-ID TO                                             
034700         TE-PAYEE-USER-ID (TS-EXPORT-COUNT).                              
034800     STRING "Received payment for rental " TS-RENTAL-ID                   
034900         DELIMITED BY SIZE INTO TE-NOTES (TS-EXPORT-COUNT).               
035000     MOVE TE-CREATED-AT (TS-EXPORT-COUNT - 1) TO                          
035100         TE-CREATED-AT (TS-EXPORT-COUNT).                                 
035200     MOVE TE-UPDATED-AT (TS-EXPORT-COUNT - 1) TO                          
035300         TE-UPDATED-AT (TS-EXPORT-COUNT).                                 
035400 2310-EXIT.                                                               
035500     EXIT.                                                                
035600*****************************************************                     
035700* 9000 - APPEND-WRITE THE WHOLE LEDGER TABLE BACK OUT                     
035800*****************************************************                     
035900 9000-SAVE-LEDGER.                                                        
036000     OPEN OUTPUT TXNL-FILE.                                               
036100     PERFORM 9010-WRITE-TXNL-RECORD THRU 9010-EXIT                        
036200         VARYING TS-EXP-IDX FROM 1 BY 1                                   
036300         UNTIL TS-EXP-IDX > TS-EXPORT-COUNT.                              
036400     CLOSE TXNL-FILE.                                                     
036500     MOVE "OK" TO TS-RETURN-CODE.                                         
036600 9000-EXIT.                                                               
036700     EXIT.                                                                
036800*                                                                         
036900 9010-WRITE-TXNL-RECORD.                                                  
037000     MOVE TE-TRANSACTION-ID (TS-EXP-IDX) TO                               
037100         TXNL-TRANSACTION-ID.                                             
037200     MOVE TE-USER-ID     (TS-EXP-IDX) TO TXNL-USER-ID.                    
037300     MOVE TE-TYPE        (TS-EXP-IDX) TO TXNL-TYPE.                       
037400     MOVE TE-AMOUNT      (TS-EXP-IDX) TO TXNL-AMOUNT.                     
037500     MOVE TE-STATUS      (TS-EXP-IDX) TO TXNL-STATUS.                     
037600     MOVE TE-RENTAL-ID   (TS-EXP-IDX) TO TXNL-RENTAL-ID.                  
037700     MOVE TE-PAYER-USER-ID (TS-EXP-IDX) TO                                
037800         TXNL-PAYER-USER-ID.                                              
037900     MOVE TE-PAYEE-USER-ID (TS-EXP-IDX) TO                                
038000         TXNL-PAYEE-USER-ID.                                              
038100     MOVE TE-NOTES       (TS-EXP-IDX) TO TXNL-NOTES.                      
038200     MOVE TE-CREATED-AT  (TS-EXP-IDX) TO TXNL-CREATED-AT.                 
038300     MOVE TE-UPDATED-AT  (TS-EXP-IDX) TO TXNL-UPDATED-AT.                 
038400     WRITE TXNL-RECORD.                                                   
038500 9010-EXIT.                                                               
038600     EXIT.                                                                
